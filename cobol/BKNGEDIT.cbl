000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BKNGEDIT.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/06/18.
000700       DATE-COMPILED. 06/06/18.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS PROGRAM EDITS THE NEW-BOOKING-REQUEST FILE
001400      *          PRODUCED BY THE ONLINE BOOKING SCREENS.
001500      *
001600      *          IT CONTAINS A SINGLE DETAIL RECORD FOR EVERY BOOKING A
001700      *          GUEST CONFIRMED THIS CYCLE, PLUS ONE TRAILER RECORD.
001800      *
001900      *          THE PROGRAM EDITS EACH RECORD AGAINST THE FIELD RULES
002000      *          BELOW, BALANCES FINAL RECORDS-READ AGAINST THE TRAILER
002100      *          REC, AND WRITES A "GOOD" BOOKING REQUEST OUTPUT FILE
002200      *          FOR BKNGUPDT TO APPLY AGAINST THE ROOM AND BOOKING
002300      *          MASTERS.  REJECTED RECORDS GO TO BKNGERR WITH A
002400      *          REASON PREFIX INSTEAD.
002500      *
002600      *          MODELED DIRECTLY ON AN OLDER DAILY-TRANSACTION EDIT
002700      *          JOB FROM THE OLD SYSTEM - SAME TWO-FILE-OUT SHAPE,
002800      *          SAME TRAILER-RECORD BALANCE.
002900      *
003000      ******************************************************************
003100
003200               INPUT FILE              -   RMSTK.BKNGIN
003300
003400               OUTPUT FILE (GOOD)      -   RMSTK.BKNGOUT
003500
003600               OUTPUT FILE (REJECTS)   -   RMSTK.BKNGERR
003700
003800               DUMP FILE               -   SYSOUT
003900
004000      ******************************************************************
004100      * CHANGE LOG
004200      * ----------
004300      * 06/06/18  RPN  ORIGINAL PROGRAM, CUT DOWN FROM AN OLDER
004375      *                DAILY TRANSACTION EDIT JOB FOR THE
004450      *                ROOMSTACK BOOKING-REQUEST FILE.
004600      * 08/02/18  RPN  ADDED THE BKTR-ADULTS EDIT - FRONT DESK
004666      *                REQUIRES AT LEAST 1 ADULT ON EVERY BOOKING.
004800      * 11/20/18  RPN  ADDED THE CHECK-IN/CHECK-OUT MONTH/DAY
004880      *                RANGE EDITS AFTER A BAD FEED FROM THE
004960      *                SCREENS TEAM PUT "06/31" THROUGH TO
005040      *                BKNGUPDT AND NITECALC CHOKED ON IT.
005200      ******************************************************************
005300
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-390.
005700       OBJECT-COMPUTER. IBM-390.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-PAGE.
006000
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT SYSOUT
006400           ASSIGN TO UT-S-SYSOUT
006500             ORGANIZATION IS SEQUENTIAL.
006600
006700           SELECT BKNGIN
006800           ASSIGN TO UT-S-BKNGIN
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS IFCODE.
007100
007200           SELECT BKNGOUT
007300           ASSIGN TO UT-S-BKNGOUT
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS OFCODE.
007600
007700           SELECT BKNGERR
007800           ASSIGN TO UT-S-BKNGERR
007900             ACCESS MODE IS SEQUENTIAL
008000             FILE STATUS IS EFCODE.
008100
008200       DATA DIVISION.
008300       FILE SECTION.
008400       FD  SYSOUT
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD
008700           RECORD CONTAINS 130 CHARACTERS
008800           BLOCK CONTAINS 0 RECORDS
008900           DATA RECORD IS SYSOUT-REC.
009000       01  SYSOUT-REC  PIC X(130).
009100
009200      ****** THIS FILE IS PASSED IN FROM THE ONLINE BOOKING SCREENS
009300      ****** IT CONSISTS OF ONE RECORD PER NEW BOOKING CONFIRMED THIS
009400      ****** CYCLE, PLUS A SINGLE TRAILER RECORD
009500      ****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
009600       FD  BKNGIN
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 149 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS BOOKING-TRAN-REC-IN.
010200       01  BOOKING-TRAN-REC-IN  PIC X(149).
010300
010400      ****** THIS FILE IS WRITTEN FOR EVERY BOOKING REQUEST THAT PASSES
010500      ****** THE PROGRAM'S EDIT ROUTINES - BKNGUPDT READS IT NEXT
010600       FD  BKNGOUT
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           BLOCK CONTAINS 0 RECORDS
011000           RECORD CONTAINS 149 CHARACTERS
011100           DATA RECORD IS BOOKING-TRAN-REC-OUT.
011200       01  BOOKING-TRAN-REC-OUT PIC X(149).
011300
011400       FD  BKNGERR
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 189 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS BOOKING-TRAN-REC-ERR.
012000       01  BOOKING-TRAN-REC-ERR.
012100           05  ERR-MSG                 PIC X(40).
012200           05  REST-OF-REC             PIC X(149).
012300
012400       WORKING-STORAGE SECTION.
012500
012600       01  FILE-STATUS-CODES.
012700           05  IFCODE                  PIC X(2).
012800               88  CODE-READ           VALUE SPACES.
012900               88  NO-MORE-DATA        VALUE "10".
013000           05  OFCODE                  PIC X(2).
013100               88  CODE-WRITE          VALUE SPACES.
013200           05  EFCODE                  PIC X(2).
013300               88  CODE-WRITE-ERR      VALUE SPACES.
013400
013500           COPY BKNGTRAN.
013600
013700       01  WS-TRAILER-REC.
013800           05  FILLER                  PIC X(01).
013900           05  IN-RECORD-COUNT         PIC 9(09).
014000           05  FILLER                  PIC X(139).
014100
014200       01  MISC-WS-FLDS.
014300           05  STR-LTH                 PIC 9(04) VALUE 0.
014400           05  RETURN-CD               PIC S9(04) VALUE 0.
014500
014600       01  FLAGS-AND-SWITCHES.
014700           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014800               88  NO-MORE-DATA-SW     VALUE "N".
014900           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
015000               88  RECORD-ERROR-FOUND  VALUE "Y".
015100               88  VALID-RECORD        VALUE "N".
015200
015300       01  COUNTERS-AND-ACCUMULATORS.
015400           05  RECORDS-READ            PIC S9(9) COMP.
015500           05  RECORDS-WRITTEN         PIC S9(9) COMP.
015600           05  RECORDS-IN-ERROR        PIC S9(7) COMP.
015700
015800       77  WS-DATE                     PIC 9(06).
015900
016000           COPY ABENDREC.
016100
016200       PROCEDURE DIVISION.
016300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016400           PERFORM 100-MAINLINE THRU 100-EXIT
016500                   UNTIL NO-MORE-DATA-SW OR BKTR-TRAILER-REC.
016600           PERFORM 900-CLEANUP THRU 900-EXIT.
016700           MOVE +0 TO RETURN-CODE.
016800           GOBACK.
016900
017000       000-HOUSEKEEPING.
017100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017200           DISPLAY "******** BEGIN JOB BKNGEDIT ********".
017300           ACCEPT WS-DATE FROM DATE.
017400           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TRAILER-REC.
017500           OPEN INPUT BKNGIN.
017600           OPEN OUTPUT BKNGOUT, BKNGERR, SYSOUT.
017700
017800           PERFORM 900-READ-BKNGIN THRU 900-READ-EXIT.
017900           IF NO-MORE-DATA-SW
018000               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018100               GO TO 1000-ABEND-RTN.
018200       000-EXIT.
018300           EXIT.
018400
018500       100-MAINLINE.
018600           MOVE "100-MAINLINE" TO PARA-NAME.
018700           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
018800
018900           IF RECORD-ERROR-FOUND
019000               ADD +1 TO RECORDS-IN-ERROR
019100               PERFORM 710-WRITE-BKNGERR THRU 710-EXIT
019200           ELSE
019300               ADD +1 TO RECORDS-WRITTEN
019400               PERFORM 700-WRITE-BKNGOUT THRU 700-EXIT.
019500
019600           PERFORM 900-READ-BKNGIN THRU 900-READ-EXIT.
019700       100-EXIT.
019800           EXIT.
019900
020000       300-FIELD-EDITS.
020100           MOVE "N" TO ERROR-FOUND-SW.
020200           MOVE "300-FIELD-EDITS" TO PARA-NAME.
020300
020400           IF BKTR-BOOKING-ID = SPACES
020500              MOVE "*** MISSING BOOKING-ID" TO ERR-MSG
020600              MOVE "Y" TO ERROR-FOUND-SW
020700              GO TO 300-EXIT.
020800
020900           IF BKTR-ROOM-ID = SPACES
021000              MOVE "*** MISSING ROOM-ID" TO ERR-MSG
021100              MOVE "Y" TO ERROR-FOUND-SW
021200              GO TO 300-EXIT.
021300
021400           IF BKTR-CUSTOMER-ID = SPACES
021500              MOVE "*** MISSING CUSTOMER-ID" TO ERR-MSG
021600              MOVE "Y" TO ERROR-FOUND-SW
021700              GO TO 300-EXIT.
021800
021900           IF BKTR-CHECK-IN NOT NUMERIC
022000              MOVE "*** NON-NUMERIC CHECK-IN DATE" TO ERR-MSG
022100              MOVE "Y" TO ERROR-FOUND-SW
022200              GO TO 300-EXIT.
022300
022400           IF BKTR-CHECK-OUT NOT NUMERIC
022500              MOVE "*** NON-NUMERIC CHECK-OUT DATE" TO ERR-MSG
022600              MOVE "Y" TO ERROR-FOUND-SW
022700              GO TO 300-EXIT.
022800
022900           IF BKTR-CI-MM < 1 OR BKTR-CI-MM > 12
023000              MOVE "*** BAD CHECK-IN MONTH" TO ERR-MSG
023100              MOVE "Y" TO ERROR-FOUND-SW
023200              GO TO 300-EXIT.
023300
023400           IF BKTR-CI-DD < 1 OR BKTR-CI-DD > 31
023500              MOVE "*** BAD CHECK-IN DAY" TO ERR-MSG
023600              MOVE "Y" TO ERROR-FOUND-SW
023700              GO TO 300-EXIT.
023800
023900           IF BKTR-CO-MM < 1 OR BKTR-CO-MM > 12
024000              MOVE "*** BAD CHECK-OUT MONTH" TO ERR-MSG
024100              MOVE "Y" TO ERROR-FOUND-SW
024200              GO TO 300-EXIT.
024300
024400           IF BKTR-CO-DD < 1 OR BKTR-CO-DD > 31
024500              MOVE "*** BAD CHECK-OUT DAY" TO ERR-MSG
024600              MOVE "Y" TO ERROR-FOUND-SW
024700              GO TO 300-EXIT.
024800
024900           IF BKTR-ADULTS NOT NUMERIC OR BKTR-ADULTS < 1
025000              MOVE "*** BOOKING-ADULTS MUST BE AT LEAST 1" TO ERR-MSG
025100              MOVE "Y" TO ERROR-FOUND-SW
025200              GO TO 300-EXIT.
025300
025400           IF BKTR-CHILDREN NOT NUMERIC
025500              MOVE "*** NON-NUMERIC BOOKING-CHILDREN" TO ERR-MSG
025600              MOVE "Y" TO ERROR-FOUND-SW
025700              GO TO 300-EXIT.
025800
025900       300-EXIT.
026000           EXIT.
026100
026200       700-WRITE-BKNGOUT.
026300           MOVE "700-WRITE-BKNGOUT" TO PARA-NAME.
026400           WRITE BOOKING-TRAN-REC-OUT FROM BOOKING-TRAN-REC.
026500       700-EXIT.
026600           EXIT.
026700
026800       710-WRITE-BKNGERR.
026900           MOVE "710-WRITE-BKNGERR" TO PARA-NAME.
027000           MOVE BOOKING-TRAN-REC TO REST-OF-REC.
027100           WRITE BOOKING-TRAN-REC-ERR.
027200       710-EXIT.
027300           EXIT.
027400
027500       900-READ-BKNGIN.
027600           MOVE "900-READ-BKNGIN" TO PARA-NAME.
027700           READ BKNGIN INTO BOOKING-TRAN-REC
027800               AT END
027900               MOVE "N" TO MORE-DATA-SW
028000           END-READ.
028100
028200           IF NOT NO-MORE-DATA-SW
028300               ADD +1 TO RECORDS-READ.
028400       900-READ-EXIT.
028500           EXIT.
028600
028700       950-CLOSE-FILES.
028800           MOVE "950-CLOSE-FILES" TO PARA-NAME.
028900           CLOSE BKNGIN, BKNGOUT, BKNGERR, SYSOUT.
029000       950-EXIT.
029100           EXIT.
029200
029300       900-CLEANUP.
029400           MOVE "900-CLEANUP" TO PARA-NAME.
029500           IF NOT BKTR-TRAILER-REC
029600               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
029700               GO TO 1000-ABEND-RTN.
029800
029900           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
030000               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
030100                                         TO ABEND-REASON
030200               MOVE RECORDS-READ         TO ACTUAL-VAL
030300               MOVE IN-RECORD-COUNT      TO EXPECTED-VAL
030400               WRITE SYSOUT-REC FROM ABEND-REC.
030500
030600           MOVE "T"              TO BKTR-RECORD-TYPE.
030700           MOVE RECORDS-WRITTEN  TO IN-RECORD-COUNT.
030800           WRITE BOOKING-TRAN-REC-OUT FROM WS-TRAILER-REC.
030900
031000           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
031100
031200           DISPLAY "** RECORDS READ    **" RECORDS-READ.
031300           DISPLAY "** RECORDS WRITTEN **" RECORDS-WRITTEN.
031400           DISPLAY "** RECORDS IN ERROR **" RECORDS-IN-ERROR.
031500           DISPLAY "******** NORMAL END OF JOB BKNGEDIT ********".
031600       900-EXIT.
031700           EXIT.
031800
031900       1000-ABEND-RTN.
032000           WRITE SYSOUT-REC FROM ABEND-REC.
032100           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
032200           DISPLAY "*** ABNORMAL END OF JOB - BKNGEDIT ***" UPON CONSOLE.
032300           MOVE +16 TO RETURN-CODE.
032400           STOP RUN.
