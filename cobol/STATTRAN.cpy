000100      ******************************************************************
000200      *    COPYBOOK   -  STATTRAN
000300      *    DESCRIPTION -  BOOKING STATUS-CHANGE TRANSACTION RECORD.
000400      *                   ONE DETAIL RECORD PER REQUESTED STATUS
000500      *                   TRANSITION (CHECK-IN, CHECK-OUT, CANCEL, ETC),
000600      *                   PLUS A TRAILER RECORD CARRYING THE RECORD
000700      *                   COUNT.  READ BY BKSTATUP.
000800      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
000900      ******************************************************************
001000      * 06/07/18  RPN  ORIGINAL LAYOUT.
001100      ******************************************************************
001200       01  STATUS-TRAN-REC.
001300           05  STTR-RECORD-TYPE         PIC X(01).
001400               88  STTR-DETAIL-REC      VALUE "D".
001500               88  STTR-TRAILER-REC     VALUE "T".
001600           05  STTR-BOOKING-ID          PIC X(36).
001700           05  STTR-NEW-BOOKING-STATUS  PIC X(10).
001800               88  STTR-TO-CONFIRMED    VALUE "CONFIRMED ".
001900               88  STTR-TO-CHECKED-IN   VALUE "CHECKED_IN".
002000               88  STTR-TO-CHECKED-OUT  VALUE "CHECKED_OU".
002100               88  STTR-TO-CANCELLED    VALUE "CANCELLED ".
002200           05  FILLER                   PIC X(20).
