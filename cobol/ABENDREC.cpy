000100      ******************************************************************
000200      *    COPYBOOK   -  ABENDREC
000300      *    DESCRIPTION -  COMMON SYSOUT / ABEND MESSAGE RECORD, SHARED
000400      *                   BY EVERY ROOMSTACK BATCH PROGRAM SO THE
000500      *                   OPERATOR SEES THE SAME LAYOUT ON SYSOUT NO
000600      *                   MATTER WHICH STEP BLEW UP.
000700      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
000800      ******************************************************************
000900      * 03/14/08  JRS  ORIGINAL COPYBOOK, LIFTED FROM THE OLD
000975      *                SYSTEM'S STANDARD ABEND RECORD SO EVERY NEW
001050      *                BATCH STEP ABENDS THE SAME WAY.
001200      * 09/02/11  GKT  ADDED ACTUAL-VAL / EXPECTED-VAL SO
001260      *                BALANCING BREAKS IN THE TRAILER RECORD
001320      *                PRINT SOMETHING USEFUL INSTEAD OF JUST THE
001380      *                MESSAGE TEXT.
001500      * 05/30/18  RPN  WIDENED PARA-NAME TO X(32) - THE NEW
001575      *                BOOKING PARAGRAPH NAMES RUN LONGER THAN THE
001650      *                OLD SYSTEM'S ONES DID.
001800      ******************************************************************
001900       01  ABEND-REC.
002000           05  ABEND-JOB-ID           PIC X(08).
002100           05  FILLER                 PIC X(01).
002200           05  PARA-NAME              PIC X(32).
002300           05  FILLER                 PIC X(01).
002400           05  ABEND-REASON           PIC X(60).
002500           05  FILLER                 PIC X(01).
002600           05  ACTUAL-VAL             PIC 9(09).
002700           05  FILLER                 PIC X(01).
002800           05  EXPECTED-VAL           PIC 9(09).
002900           05  FILLER                 PIC X(08).
