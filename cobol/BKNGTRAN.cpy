000100      ******************************************************************
000200      *    COPYBOOK   -  BKNGTRAN
000300      *    DESCRIPTION -  NEW-BOOKING REQUEST TRANSACTION RECORD, AS
000400      *                   PASSED DOWN FROM THE ONLINE BOOKING SCREENS.
000500      *                   ONE DETAIL RECORD PER REQUESTED RESERVATION,
000600      *                   PLUS A SINGLE TRAILER RECORD CARRYING THE
000700      *                   RECORD COUNT FOR THE STEP.  BKNGEDIT READS
000800      *                   THIS SHAPE AND PASSES GOOD DETAIL RECORDS OF
000900      *                   THE SAME SHAPE ON TO BKNGUPDT.
001000      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
001100      ******************************************************************
001200      * 06/06/18  RPN  ORIGINAL LAYOUT, MODELED ON THE OLD
001275      *                DAILY-CHARGE TRANSACTION SHAPE BUT CUT DOWN
001350      *                TO WHAT A BOOKING REQUEST ACTUALLY CARRIES.
001500      * 11/20/18  RPN  ADDED THE CHECK-IN/CHECK-OUT REDEFINES TO
001550      *                MATCH BKNGMSTR - BKNGEDIT RANGE-CHECKS
001600      *                CC/YY DIRECTLY.
001700      ******************************************************************
001800       01  BOOKING-TRAN-REC.
001900           05  BKTR-RECORD-TYPE         PIC X(01).
002000               88  BKTR-DETAIL-REC      VALUE "D".
002100               88  BKTR-TRAILER-REC     VALUE "T".
002200           05  BKTR-BOOKING-ID          PIC X(36).
002300           05  BKTR-ROOM-ID             PIC X(36).
002400           05  BKTR-CUSTOMER-ID         PIC X(36).
002500           05  BKTR-CHECK-IN            PIC 9(08).
002600           05  BKTR-CHECK-IN-X REDEFINES BKTR-CHECK-IN.
002700               10  BKTR-CI-CC           PIC 9(02).
002800               10  BKTR-CI-YY           PIC 9(02).
002900               10  BKTR-CI-MM           PIC 9(02).
003000               10  BKTR-CI-DD           PIC 9(02).
003100           05  BKTR-CHECK-OUT           PIC 9(08).
003200           05  BKTR-CHECK-OUT-X REDEFINES BKTR-CHECK-OUT.
003300               10  BKTR-CO-CC           PIC 9(02).
003400               10  BKTR-CO-YY           PIC 9(02).
003500               10  BKTR-CO-MM           PIC 9(02).
003600               10  BKTR-CO-DD           PIC 9(02).
003700           05  BKTR-ADULTS              PIC 9(02).
003800           05  BKTR-CHILDREN            PIC 9(02).
003900           05  FILLER                   PIC X(20).
