000100      ******************************************************************
000200      *    COPYBOOK   -  ROOMMSTR
000300      *    DESCRIPTION -  ROOM MASTER RECORD.  ONE ENTRY PER HOTEL ROOM.
000400      *                   FILE IS RELATIVE ORGANIZATION - THIS SHOP HAS
000500      *                   NO INDEXED-FILE SUPPORT ON THE BOX THIS RUNS
000600      *                   ON, SO ROOM-ID (THE BUSINESS KEY) IS RESOLVED
000700      *                   TO A RELATIVE RECORD NUMBER THROUGH THE
000800      *                   ROOM-INDEX TABLE BUILT AT HOUSEKEEPING TIME IN
000900      *                   EVERY PROGRAM THAT DOES RANDOM ROOM I/O.  SEE
001000      *                   THE 800-LOAD-ROOM-INDEX PARAGRAPH.
001100      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
001200      ******************************************************************
001300      * 06/04/18  RPN  ORIGINAL LAYOUT, CARVED OUT OF THE OLD
001366      *                PATMSTR SHAPE FOR THE ROOMSTACK CONVERSION.
001500      * 11/20/18  RPN  ADDED ROOM-STATUS-FLAGS REDEFINES AFTER
001560      *                THE NIGHT-AUDIT JOB NEEDED A
001620      *                ONE-BYTE AVAILABILITY FLAG WITHOUT
001680      *                RE-COMPARING THE WHOLE TEXT FIELD.
001800      * 04/02/20  GKT  ROOM-PRICE WIDENED FROM 9(5)V99 TO 9(7)V99
001850      *                - THE SUITE RATES WERE BLOWING THE OLD
001900      *                FIELD.
002000      ******************************************************************
002100       01  ROOM-MASTER-REC.
002200      ******************************************************************
002300      *        ROOM-ID IS THE BUSINESS KEY - UNIQUE ACROSS THE FILE
002400      ******************************************************************
002500           05  ROOM-ID                 PIC X(36).
002600           05  ROOM-NUMBER              PIC X(10).
002700           05  ROOM-CAPACITY            PIC 9(03).
002800           05  ROOM-PRICE               PIC S9(7)V99 COMP-3.
002900           05  ROOM-PRICE-X REDEFINES ROOM-PRICE
003000                                        PIC X(05).
003100           05  ROOM-STATUS              PIC X(10).
003200               88  ROOM-AVAILABLE       VALUE "AVAILABLE ".
003300               88  ROOM-OCCUPIED        VALUE "OCCUPIED  ".
003400               88  ROOM-MAINTENANCE     VALUE "MAINTENANC".
003500               88  ROOM-RESERVED        VALUE "RESERVED  ".
003600           05  ROOM-STATUS-FLAGS REDEFINES ROOM-STATUS.
003700               10  ROOM-STATUS-1ST-CHAR PIC X(01).
003800               10  FILLER               PIC X(09).
003900           05  ROOM-FLOOR               PIC 9(03).
004000           05  ROOM-FLOOR-X REDEFINES ROOM-FLOOR
004100                                        PIC X(03).
004200      ******************************************************************
004300      *        RESERVED FOR FUTURE ROOMSTACK AMENITY / RATE-PLAN WORK.
004400      *        FILLER ONLY - DO NOT STORE LIVE DATA HERE UNTIL A
004500      *        COPYBOOK CHANGE REQUEST HAS BEEN APPROVED.
004600      ******************************************************************
004700           05  FILLER                   PIC X(30).
