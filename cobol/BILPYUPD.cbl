000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BILPYUPD.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/08/18.
000700       DATE-COMPILED. 06/08/18.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS PROGRAM POSTS A BATCH OF PAYMENT-STATUS CHANGES
001400      *          AGAINST THE BILL MASTER.  FOR EVERY DETAIL RECORD IT:
001500      *
001600      *              1. READS THE BILL BY BILL-ID
001700      *              2. MOVES THE REQUESTED NEW PAYMENT STATUS ONTO THE
001800      *                 BILL - PENDING, PARTIAL AND PAID ARE ALL FREELY
001900      *                 REACHABLE FROM ONE ANOTHER, THERE IS NO ENFORCED
002000      *                 ORDER TO THE STATUSES
002100      *              3. IF, AND ONLY IF, THE NEW STATUS IS PAID, STAMPS
002200      *                 BILL-PAYMENT-DATE WITH TODAY'S DATE
002300      *
002400      *          BILL-PAYMENT-DATE IS NEVER CLEARED ONCE SET - IF A PAID
002500      *          BILL LATER GOES BACK TO PARTIAL OR PENDING THE OLD
002600      *          PAYMENT DATE STAYS ON THE RECORD UNTOUCHED.  A REQUEST
002700      *          AGAINST A BILL-ID NOT ON THE MASTER IS DROPPED WITH NO
002800      *          OUTPUT - THE SAME "ABORT QUIETLY" BEHAVIOR EVERY OTHER
002900      *          ROOMSTACK UPDATE JOB USES FOR A BAD KEY.
003000      *
003100      ******************************************************************
003200
003300               INPUT FILE              -   RMSTK.PAYTRAN
003400
003500               I-O FILE                -   RMSTK.BILLMSTR  (RELATIVE)
003600
003700               DUMP FILE               -   SYSOUT
003800
003900      ******************************************************************
004000      * CHANGE LOG
004100      * ----------
004200      * 06/08/18  RPN  ORIGINAL PROGRAM.
004300      * 09/14/18  RPN  CONFIRMED WITH COLLECTIONS THAT
004366      *                PARTIAL-TO-PENDING AND PAID-TO-PARTIAL ARE
004432      *                BOTH LEGAL - REMOVED THE ONE-WAY 88-LEVEL
004498      *                TEST THAT WAS IN THE FIRST DRAFT OF
004564      *                400-APPLY-UPDATES.
004700      * 03/11/19  RPN  BILL-PAYMENT-DATE IS STAMPED ON TRANSITION
004760      *                TO PAID ONLY - NEVER RESET ON A LATER
004820      *                STATUS CHANGE. SEE THE MATCHING NOTE IN
004880      *                BILLMSTR.
005000      ******************************************************************
005100
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER. IBM-390.
005500       OBJECT-COMPUTER. IBM-390.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-PAGE.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT SYSOUT
006200           ASSIGN TO UT-S-SYSOUT
006300             ORGANIZATION IS SEQUENTIAL.
006400
006500           SELECT PAYTRAN-FILE
006600           ASSIGN TO UT-S-PAYTRAN
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS IFCODE.
006900
007000           SELECT BILLMSTR-FILE
007100                  ASSIGN       TO BILLMSTR
007200                  ORGANIZATION IS RELATIVE
007300                  ACCESS MODE  IS RANDOM
007400                  RELATIVE KEY IS BILL-RRN
007500                  FILE STATUS  IS BILLMSTR-STATUS.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 130 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSOUT-REC.
008500       01  SYSOUT-REC  PIC X(130).
008600
008700      ****** ONE DETAIL RECORD PER PAYMENT-STATUS CHANGE, PLUS A
008800      ****** TRAILER RECORD CARRYING THE RECORD COUNT
008900       FD  PAYTRAN-FILE
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 67 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS PAYMENT-TRAN-REC-IN.
009500       01  PAYMENT-TRAN-REC-IN PIC X(67).
009600
009700       FD  BILLMSTR-FILE
009800           RECORD CONTAINS 130 CHARACTERS
009900           DATA RECORD IS BILL-MASTER-REC.
010000       01  BILLMSTR-REC PIC X(130).
010100
010200       WORKING-STORAGE SECTION.
010300
010400       01  FILE-STATUS-CODES.
010500           05  IFCODE                  PIC X(2).
010600               88  CODE-READ           VALUE SPACES.
010700               88  NO-MORE-DATA        VALUE "10".
010800           05  BILLMSTR-STATUS         PIC X(2).
010900               88  BILL-RECORD-FOUND   VALUE "00".
011000
011100           COPY PAYTRAN.
011200           COPY BILLMSTR.
011300
011400       01  WS-TRAILER-REC.
011500           05  FILLER                  PIC X(01).
011600           05  IN-RECORD-COUNT         PIC 9(09).
011700           05  FILLER                  PIC X(47).
011800
011900      ******************************************************************
012000      *    IN-MEMORY INDEX TABLE - SAME 800-LOAD IDIOM USED AGAINST
012100      *    ROOMMSTR AND BKNGMSTR ELSEWHERE IN THE SYSTEM, HERE KEYED BY
012200      *    BILL-ID.
012300      ******************************************************************
012400       01  BILL-INDEX-TABLE.
012500           05  BILL-INDEX-ENTRY OCCURS 2000 TIMES
012600                                INDEXED BY BL-IDX.
012700               10  BL-BILL-ID          PIC X(36).
012800               10  BL-RRN              PIC 9(05) COMP.
012900       01  BILL-INDEX-MAX             PIC 9(05) COMP VALUE 0.
013000       01  BILL-RRN                   PIC 9(05) COMP.
013100
013200       01  MISC-WS-FLDS.
013300           05  BILL-FOUND-SW          PIC X(01) VALUE "N".
013400               88  BILL-WAS-FOUND     VALUE "Y".
013500
013600       01  FLAGS-AND-SWITCHES.
013700           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
013800               88  NO-MORE-DATA-SW     VALUE "N".
013900
014000       01  COUNTERS-AND-ACCUMULATORS.
014100           05  RECORDS-READ            PIC S9(9) COMP.
014200           05  RECORDS-UPDATED          PIC S9(9) COMP.
014300           05  RECORDS-DROPPED         PIC S9(7) COMP.
014400
014500       77  WS-DATE                     PIC 9(08).
014600
014700           COPY ABENDREC.
014800
014900       PROCEDURE DIVISION.
015000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100           PERFORM 100-MAINLINE THRU 100-EXIT
015200                   UNTIL NO-MORE-DATA-SW OR PYTR-TRAILER-REC.
015300           PERFORM 900-CLEANUP THRU 900-EXIT.
015400           MOVE +0 TO RETURN-CODE.
015500           GOBACK.
015600
015700       000-HOUSEKEEPING.
015800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015900           DISPLAY "******** BEGIN JOB BILPYUPD ********".
016000           ACCEPT WS-DATE FROM DATE YYYYMMDD.
016100           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TRAILER-REC.
016200
016300           OPEN INPUT PAYTRAN-FILE.
016400           OPEN OUTPUT SYSOUT.
016500           OPEN I-O BILLMSTR-FILE.
016600
016700           PERFORM 800-LOAD-BILL-INDEX THRU 800-EXIT.
016800
016900           PERFORM 900-READ-PAYTRAN THRU 900-READ-EXIT.
017000           IF NO-MORE-DATA-SW
017100               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
017200               GO TO 1000-ABEND-RTN.
017300       000-EXIT.
017400           EXIT.
017500
017600       800-LOAD-BILL-INDEX.
017700           MOVE "800-LOAD-BILL-INDEX" TO PARA-NAME.
017800           MOVE ZERO TO BILL-RRN, BILL-INDEX-MAX.
017900       800-LOAD-LOOP.
018000           ADD +1 TO BILL-RRN.
018100           READ BILLMSTR-FILE INTO BILL-MASTER-REC
018200               AT END
018300               GO TO 800-EXIT.
018400
018500           ADD +1 TO BILL-INDEX-MAX.
018600           SET BL-IDX TO BILL-INDEX-MAX.
018700           MOVE BILL-ID          TO BL-BILL-ID(BL-IDX).
018800           MOVE BILL-RRN         TO BL-RRN(BL-IDX).
018900           GO TO 800-LOAD-LOOP.
019000       800-EXIT.
019100           EXIT.
019200
019300       850-FIND-BILL.
019400           MOVE "850-FIND-BILL" TO PARA-NAME.
019500           MOVE "N" TO BILL-FOUND-SW.
019600           SET BL-IDX TO 1.
019700           SEARCH BILL-INDEX-ENTRY
019800               AT END
019900                   MOVE "N" TO BILL-FOUND-SW
020000               WHEN BL-BILL-ID(BL-IDX) = PYTR-BILL-ID
020100                   MOVE BL-RRN(BL-IDX) TO BILL-RRN
020200                   READ BILLMSTR-FILE INTO BILL-MASTER-REC
020300                       INVALID KEY
020400                           MOVE "N" TO BILL-FOUND-SW
020500                       NOT INVALID KEY
020600                           MOVE "Y" TO BILL-FOUND-SW
020700                   END-READ.
020800       850-EXIT.
020900           EXIT.
021000
021100       100-MAINLINE.
021200           MOVE "100-MAINLINE" TO PARA-NAME.
021300           PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
021400           PERFORM 900-READ-PAYTRAN THRU 900-READ-EXIT.
021500       100-EXIT.
021600           EXIT.
021700
021800      ******************************************************************
021900      *    400-APPLY-UPDATES - NO 88-LEVEL GATE ON THE OLD STATUS HERE,
022000      *    SEE THE 09/14/18 CHANGE ABOVE.  THE DATE-STAMP TEST IS THE
022100      *    ONLY CONDITIONAL LOGIC LEFT IN THIS PARAGRAPH.
022200      ******************************************************************
022300       400-APPLY-UPDATES.
022400           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
022500           PERFORM 850-FIND-BILL THRU 850-EXIT.
022600
022700           IF NOT BILL-WAS-FOUND
022800               ADD +1 TO RECORDS-DROPPED
022900               GO TO 400-EXIT.
023000
023100           MOVE PYTR-NEW-PAYMENT-STATUS TO BILL-PAYMENT-STATUS.
023200
023300           IF PAYMENT-PAID
023400               MOVE WS-DATE TO BILL-PAYMENT-DATE.
023500
023600           REWRITE BILLMSTR-REC FROM BILL-MASTER-REC
023700               INVALID KEY
023800                   MOVE "** PROBLEM REWRITING BILLMSTR" TO ABEND-REASON
023900                   MOVE BILLMSTR-STATUS TO EXPECTED-VAL
024000                   GO TO 1000-ABEND-RTN
024100           END-REWRITE.
024200
024300           ADD +1 TO RECORDS-UPDATED.
024400       400-EXIT.
024500           EXIT.
024600
024700       900-READ-PAYTRAN.
024800           MOVE "900-READ-PAYTRAN" TO PARA-NAME.
024900           READ PAYTRAN-FILE INTO PAYMENT-TRAN-REC
025000               AT END
025100               MOVE "N" TO MORE-DATA-SW
025200           END-READ.
025300
025400           IF NOT NO-MORE-DATA-SW
025500               ADD +1 TO RECORDS-READ.
025600       900-READ-EXIT.
025700           EXIT.
025800
025900       950-CLOSE-FILES.
026000           MOVE "950-CLOSE-FILES" TO PARA-NAME.
026100           CLOSE PAYTRAN-FILE, BILLMSTR-FILE, SYSOUT.
026200       950-EXIT.
026300           EXIT.
026400
026500       900-CLEANUP.
026600           MOVE "900-CLEANUP" TO PARA-NAME.
026700           IF NOT PYTR-TRAILER-REC
026800               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
026900               GO TO 1000-ABEND-RTN.
027000
027100           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
027200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
027300                                         TO ABEND-REASON
027400               MOVE RECORDS-READ         TO ACTUAL-VAL
027500               MOVE IN-RECORD-COUNT      TO EXPECTED-VAL
027600               WRITE SYSOUT-REC FROM ABEND-REC.
027700
027800           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
027900
028000           DISPLAY "** RECORDS READ    **" RECORDS-READ.
028100           DISPLAY "** RECORDS UPDATED **" RECORDS-UPDATED.
028200           DISPLAY "** RECORDS DROPPED (NO SUCH BILL) **"
028300                    RECORDS-DROPPED.
028400           DISPLAY "******** NORMAL END OF JOB BILPYUPD ********".
028500       900-EXIT.
028600           EXIT.
028700
028800       1000-ABEND-RTN.
028900           WRITE SYSOUT-REC FROM ABEND-REC.
029000           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
029100           DISPLAY "*** ABNORMAL END OF JOB - BILPYUPD ***" UPON CONSOLE.
029200           MOVE +16 TO RETURN-CODE.
029300           STOP RUN.
