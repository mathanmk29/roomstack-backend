000100      ******************************************************************
000200      *    COPYBOOK   -  CUSTMSTR
000300      *    DESCRIPTION -  CUSTOMER MASTER RECORD.  ALL THE GUEST-PROFILE
000400      *                   DATA (NAME, ADDRESS, CONTACT INFO) LIVES ON
000500      *                   THE ONLINE SIDE - THIS BATCH STREAM ONLY NEEDS
000600      *                   TO KNOW WHETHER A CUSTOMER-ID ON AN INCOMING
000700      *                   BOOKING REQUEST IS ACTUALLY ON FILE, SO THIS
000800      *                   COPYBOOK CARRIES THE KEY ONLY.  RELATIVE
000900      *                   ORGANIZATION, KEYED BY CUSTOMER-ID THROUGH THE
001000      *                   IN-MEMORY CUSTOMER-INDEX TABLE (SEE
001100      *                   800-LOAD-CUSTOMER-INDEX IN BKNGUPDT).
001200      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
001300      ******************************************************************
001400      * 10/08/19  RPN  ORIGINAL LAYOUT - PULLED OUT OF BKNGUPDT
001480      *                AFTER THE BOOKING TEAM CONFIRMED A BAD
001560      *                CUSTOMER-ID HAS TO ABORT THE REQUEST THE
001640      *                SAME WAY A BAD ROOM-ID DOES.
001800      ******************************************************************
001900       01  CUSTOMER-MASTER-REC.
002000      ******************************************************************
002100      *        CUSTOMER-ID IS THE BUSINESS KEY - UNIQUE ACROSS THE FILE
002200      ******************************************************************
002300           05  CUSTOMER-ID             PIC X(36).
002400      ******************************************************************
002500      *        NAME/ADDRESS/CONTACT FIELDS ARE MAINTAINED ON THE
002600      *        ONLINE SIDE ONLY - NOT CARRIED INTO THIS BATCH STREAM.
002700      *        FILLER ONLY - DO NOT STORE LIVE DATA HERE UNTIL A
002800      *        COPYBOOK CHANGE REQUEST HAS BEEN APPROVED.
002900      ******************************************************************
003000           05  FILLER                  PIC X(44).
