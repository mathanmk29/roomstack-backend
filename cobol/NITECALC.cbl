000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  NITECALC.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/09/19.
000700       DATE-COMPILED. 01/09/19.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          RETURNS THE WHOLE NUMBER OF DAYS BETWEEN TWO CCYYMMDD
001400      *          DATES (OUT-WHOLE-DAYS = CHECK-OUT MINUS CHECK-IN).
001500      *          CALLED BY BILLCALC FOR THE NIGHTS-STAYED FIGURE AND BY
001600      *          RMAVAIL WHEN IT HAS TO COMPARE TWO SPANS.
001700      *
001800      *          THIS SHOP'S COMPILER PREDATES FUNCTION
001900      *          INTEGER-OF-DATE, SO THE CONVERSION TO A JULIAN DAY
002000      *          NUMBER IS DONE BY HAND, THE SAME WAY DTEVAL AND THE
002100      *          OLD WSDATE-STYLE ROUTINES ALWAYS HAVE.  DO NOT REPLACE
002200      *          THIS WITH AN INTRINSIC FUNCTION EVEN IF THE COMPILE
002300      *          STARTS ALLOWING ONE - THE REST OF THE SHOP IS NOT
002400      *          THERE YET.
002500      *
002600      ******************************************************************
002700      * CHANGE LOG
002800      * ----------
002900      * 01/09/19  RPN  ORIGINAL PROGRAM. JULIAN-DAY CONVERSION IS
002960      *                THE STANDARD RICHARDS ALGORITHM - SEE THE
003020      *                COMMENTS ON 200-CALC-JDN-RTN BEFORE YOU
003080      *                TOUCH THE MATH.
003200      * 08/14/19  RPN  A CHECK-OUT DATE EARLIER THAN CHECK-IN (BAD
003275      *                DATA FROM THE ONLINE SIDE) WAS COMING BACK
003350      *                POSITIVE BECAUSE WE WERE SUBTRACTING THE
003425      *                WRONG WAY ON ONE PATH. OUT-WHOLE-DAYS CAN
003500      *                NOW GO NEGATIVE ON PURPOSE - BILLCALC IS
003575      *                THE ONE THAT CLAMPS IT TO A MINIMUM OF 1,
003650      *                NOT US.
003800      ******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       01  WS-CHECK-IN-DATE              PIC 9(08).
005100       01  WS-CHECK-IN-DATE-X REDEFINES WS-CHECK-IN-DATE.
005200           05  WS-CI-CC                  PIC 9(02).
005300           05  WS-CI-YY                  PIC 9(02).
005400           05  WS-CI-MM                  PIC 9(02).
005500           05  WS-CI-DD                  PIC 9(02).
005600
005700       01  WS-CHECK-OUT-DATE             PIC 9(08).
005800       01  WS-CHECK-OUT-DATE-X REDEFINES WS-CHECK-OUT-DATE.
005900           05  WS-CO-CC                  PIC 9(02).
006000           05  WS-CO-YY                  PIC 9(02).
006100           05  WS-CO-MM                  PIC 9(02).
006200           05  WS-CO-DD                  PIC 9(02).
006300
006400      ******************************************************************
006500      *    200-CALC-JDN-RTN WORKING FIELDS - LOAD WS-CALC-YEAR,
006600      *    WS-CALC-MONTH AND WS-CALC-DAY, PERFORM 200-CALC-JDN-RTN THRU
006700      *    200-EXIT, READ BACK WS-CALC-JDN.  THIS SHOP DOES NOT PASS
006800      *    PARAMETERS BETWEEN PARAGRAPHS IN THE SAME PROGRAM - WE SHARE
006900      *    WORKING-STORAGE, THE SAME AS EVERY OTHER INTERNAL ROUTINE.
007000      ******************************************************************
007100       01  JDN-CALC-FIELDS.
007200           05  WS-CALC-YEAR               PIC S9(6) COMP.
007300           05  WS-CALC-MONTH              PIC S9(4) COMP.
007400           05  WS-CALC-DAY                PIC S9(4) COMP.
007500           05  WS-CALC-A                  PIC S9(4) COMP.
007600           05  WS-CALC-Y                  PIC S9(6) COMP.
007700           05  WS-CALC-M                  PIC S9(4) COMP.
007800           05  WS-CALC-JDN                PIC S9(9) COMP.
007900       01  JDN-CALC-FIELDS-X REDEFINES JDN-CALC-FIELDS.
008000           05  FILLER                     PIC X(23).
008100
008200       01  WS-CHECK-IN-JDN                PIC S9(9) COMP.
008300       01  WS-CHECK-OUT-JDN                PIC S9(9) COMP.
008400
008500       LINKAGE SECTION.
008600       01  IN-CHECK-IN-DATE                PIC 9(08).
008700       01  IN-CHECK-OUT-DATE                PIC 9(08).
008800       01  OUT-WHOLE-DAYS                   PIC S9(5) COMP.
008900       01  RETURN-CD                        PIC S9(4) COMP.
009000
009100       PROCEDURE DIVISION USING IN-CHECK-IN-DATE, IN-CHECK-OUT-DATE,
009200                                 OUT-WHOLE-DAYS, RETURN-CD.
009300           MOVE IN-CHECK-IN-DATE  TO WS-CHECK-IN-DATE.
009400           MOVE IN-CHECK-OUT-DATE TO WS-CHECK-OUT-DATE.
009500
009600           PERFORM 100-CONVERT-CHECKIN-RTN  THRU 100-EXIT.
009700           PERFORM 150-CONVERT-CHECKOUT-RTN THRU 150-EXIT.
009800
009900           COMPUTE OUT-WHOLE-DAYS = WS-CHECK-OUT-JDN - WS-CHECK-IN-JDN.
010000
010100           MOVE ZERO TO RETURN-CD.
010200           GOBACK.
010300
010400       100-CONVERT-CHECKIN-RTN.
010500           COMPUTE WS-CALC-YEAR  = (WS-CI-CC * 100) + WS-CI-YY.
010600           MOVE WS-CI-MM TO WS-CALC-MONTH.
010700           MOVE WS-CI-DD TO WS-CALC-DAY.
010800           PERFORM 200-CALC-JDN-RTN THRU 200-EXIT.
010900           MOVE WS-CALC-JDN TO WS-CHECK-IN-JDN.
011000       100-EXIT.
011100           EXIT.
011200
011300       150-CONVERT-CHECKOUT-RTN.
011400           COMPUTE WS-CALC-YEAR  = (WS-CO-CC * 100) + WS-CO-YY.
011500           MOVE WS-CO-MM TO WS-CALC-MONTH.
011600           MOVE WS-CO-DD TO WS-CALC-DAY.
011700           PERFORM 200-CALC-JDN-RTN THRU 200-EXIT.
011800           MOVE WS-CALC-JDN TO WS-CHECK-OUT-JDN.
011900       150-EXIT.
012000           EXIT.
012100
012200       200-CALC-JDN-RTN.
012300      ****** CIVIL DATE TO JULIAN DAY NUMBER - THE RICHARDS ALGORITHM.
012400      ****** ALL THE DIVISIONS BELOW ARE ON NON-NEGATIVE OPERANDS, SO
012500      ****** COBOL'S TRUNCATE-TOWARD-ZERO INTEGER DIVISION GIVES THE
012600      ****** SAME ANSWER AS A FLOOR DIVISION WOULD - DO NOT "CLEAN UP"
012700      ****** THE SIGNS, IT IS NOT AN ACCIDENT.
012800           COMPUTE WS-CALC-A = (14 - WS-CALC-MONTH) / 12.
012900           COMPUTE WS-CALC-Y = WS-CALC-YEAR + 4800 - WS-CALC-A.
013000           COMPUTE WS-CALC-M =
013100               WS-CALC-MONTH + (12 * WS-CALC-A) - 3.
013200
013300           COMPUTE WS-CALC-JDN =
013400               WS-CALC-DAY
013500               + ((153 * WS-CALC-M) + 2) / 5
013600               + (365 * WS-CALC-Y)
013700               + (WS-CALC-Y / 4)
013800               - (WS-CALC-Y / 100)
013900               + (WS-CALC-Y / 400)
014000               - 32045.
014100       200-EXIT.
014200           EXIT.
