000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BILLCALC.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/04/18.
000700       DATE-COMPILED. 06/04/18.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS SUBPROGRAM CALCULATES ONE BOOKING'S BILL - NIGHTS
001400      *          STAYED, ROOM CHARGE, TAX, AND TOTAL DUE.  IT IS CALLED
001500      *          BY BKNGUPDT IMMEDIATELY AFTER A NEW BOOKING IS WRITTEN.
001600      *
001700      *          THIS IS A DIRECT DESCENDANT OF AN OLDER INTERNAL
001800      *          BILLING-CALCULATION SUBPROGRAM - SAME CALLING SHAPE,
001900      *          SAME "CALLER OWNS THE FIELDS, WE JUST FILL THEM IN"
002000      *          STYLE.
002100      *
002200      ******************************************************************
002300      * CHANGE LOG
002400      * ----------
002500      * 06/04/18  RPN  ORIGINAL PROGRAM, CONVERTED FROM AN OLDER
002575      *                INTERNAL BILLING UTILITY FOR THE ROOMSTACK
002650      *                BOOKING CONVERSION.
002800      * 07/19/18  RPN  FRONT DESK WANTS A MINIMUM OF 1 NIGHT
002875      *                CHARGED EVEN ON A SAME-DAY OR BAD-DATA SPAN
002950      *                - ADDED THE CLAMP IN 100-CALC-NIGHTS-RTN.
003100      * 09/02/18  RPN  TAX RATE CONFIRMED BY BILLING AS A FLAT
003183      *                10% CONSTANT, NOT A PER-PROPERTY
003266      *                RATE LIKE THE FIRST ROUND OF REQUIREMENTS
003349      *                IMPLIED. WS-TAX-RATE STAYS A 77-LEVEL
003432      *                CONSTANT UNTIL SOMEBODY PROVES OTHERWISE.
003600      * 01/09/19  RPN  SWITCHED THE NIGHTS CALL OVER TO THE NEW
003666      *                NITECALC SUBPROGRAM INSTEAD OF DOING JULIAN
003732      *                MATH IN-LINE - RMAVAIL NEEDED THE SAME
003798      *                ROUTINE AND WE WERE NOT ABOUT TO MAINTAIN
003864      *                IT TWICE.
004000      * 03/30/20  GKT  ADDED THE THREE "DASH-X" REDEFINES BELOW SO
004060      *                THE OVERNIGHT RECON JOB CAN DISPLAY THE
004120      *                PACKED MONEY FIELDS WITHOUT UNPACKING THEM
004180      *                FIRST.
004300      ******************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       INPUT-OUTPUT SECTION.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300
005400       WORKING-STORAGE SECTION.
005500       01  MISC-FIELDS.
005600           05  WS-WHOLE-DAYS            PIC S9(5) COMP.
005700           05  WS-TAX-RATE              PIC S9(1)V999 VALUE +0.100.
005800           05  WS-DTEVAL-RET-CD         PIC S9(4) COMP.
005900
006000       LINKAGE SECTION.
006100       01  CALC-BILL-REC.
006200           05  BKCALC-CHECK-IN          PIC 9(08).
006300           05  BKCALC-CHECK-OUT         PIC 9(08).
006400           05  BKCALC-ROOM-PRICE        PIC S9(7)V99 COMP-3.
006500           05  BKCALC-NIGHTS            PIC 9(05).
006600           05  BKCALC-ROOM-CHARGE       PIC S9(7)V99 COMP-3.
006700           05  BKCALC-ROOM-CHARGE-X REDEFINES BKCALC-ROOM-CHARGE
006800                                        PIC X(05).
006900           05  BKCALC-TAX-AMOUNT        PIC S9(7)V99 COMP-3.
007000           05  BKCALC-TAX-AMOUNT-X REDEFINES BKCALC-TAX-AMOUNT
007100                                        PIC X(05).
007200           05  BKCALC-TOTAL             PIC S9(7)V99 COMP-3.
007300           05  BKCALC-TOTAL-X REDEFINES BKCALC-TOTAL
007400                                        PIC X(05).
007500
007600       01  RETURN-CD                    PIC 9(4) COMP.
007700
007800       PROCEDURE DIVISION USING CALC-BILL-REC, RETURN-CD.
007900           PERFORM 100-CALC-NIGHTS-RTN  THRU 100-EXIT.
008000           PERFORM 200-CALC-CHARGE-RTN  THRU 200-EXIT.
008100           PERFORM 300-CALC-TAX-RTN     THRU 300-EXIT.
008200           PERFORM 400-CALC-TOTAL-RTN   THRU 400-EXIT.
008300
008400           MOVE ZERO TO RETURN-CD.
008500           GOBACK.
008600
008700       100-CALC-NIGHTS-RTN.
008800      ****** NIGHTS = WHOLE DAYS BETWEEN CHECK-IN AND CHECK-OUT, DATE
008900      ****** PART ONLY.  MINIMUM CHARGED IS ALWAYS 1 NIGHT, EVEN FOR A
009000      ****** SAME-DAY BOOKING OR A BAD (NEGATIVE-SPAN) DATA CONDITION -
009100      ****** SEE THE 07/19/18 CHANGE ABOVE.
009200           CALL 'NITECALC' USING BKCALC-CHECK-IN, BKCALC-CHECK-OUT,
009300                                  WS-WHOLE-DAYS, WS-DTEVAL-RET-CD.
009400
009500           IF WS-WHOLE-DAYS < 1
009600               MOVE 1 TO BKCALC-NIGHTS
009700           ELSE
009800               MOVE WS-WHOLE-DAYS TO BKCALC-NIGHTS.
009900       100-EXIT.
010000           EXIT.
010100
010200       200-CALC-CHARGE-RTN.
010300      ****** ROOM-CHARGE = NIGHTLY PRICE TIMES NIGHTS, ROUNDED HALF-UP
010400      ****** TO 2 DECIMALS (ROUNDED ON A COMP-3 TARGET IS HALF-ADJUST,
010500      ****** WHICH IS HALF-UP FOR THESE POSITIVE AMOUNTS).
010600           COMPUTE BKCALC-ROOM-CHARGE ROUNDED =
010700                   BKCALC-ROOM-PRICE * BKCALC-NIGHTS.
010800       200-EXIT.
010900           EXIT.
011000
011100       300-CALC-TAX-RTN.
011200      ****** TAX-AMOUNT = 10% OF ROOM-CHARGE, ROUNDED HALF-UP.
011300           COMPUTE BKCALC-TAX-AMOUNT ROUNDED =
011400                   BKCALC-ROOM-CHARGE * WS-TAX-RATE.
011500       300-EXIT.
011600           EXIT.
011700
011800       400-CALC-TOTAL-RTN.
011900      ****** BOTH ADDENDS ARE ALREADY ROUNDED TO 2 DECIMALS, SO A PLAIN
012000      ****** ADD IS ALL THE TOTAL NEEDS.
012100           ADD BKCALC-ROOM-CHARGE, BKCALC-TAX-AMOUNT
012200                               GIVING BKCALC-TOTAL.
012300       400-EXIT.
012400           EXIT.
