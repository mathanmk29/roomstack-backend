000100      ******************************************************************
000200      *    COPYBOOK   -  STATMAP
000300      *    DESCRIPTION -  FIXED BOOKING-STATUS TO ROOM-STATUS TABLE.
000400      *                   THIS IS THE CONTROL-BREAK RULE THAT DRIVES
000500      *                   ROOM-STATUS WHENEVER A BOOKING CHANGES STATE.
000600      *                   FOUR ENTRIES ONLY - THIS IS NOT A DB2 TABLE,
000700      *                   IT IS A HARD-CODED WORKING-STORAGE TABLE, SO
000800      *                   DO NOT "DCLGEN" THIS ONE.
000900      *
001000      *                   NOTE - BOOKING-STATUS AND ROOM-STATUS ARE
001100      *                   BOTH X(10) ON THE MASTER RECORDS, SO
001200      *                   "CHECKED_OUT" AND "MAINTENANCE" ARE CARRIED
001300      *                   HERE TRUNCATED TO 10 BYTES, THE SAME AS THEY
001400      *                   SIT ON BKNGMSTR/ROOMMSTR.  DO NOT "FIX" THIS
001500      *                   BY WIDENING THE FIELD WITHOUT A CHANGE TO
001600      *                   BOTH MASTER RECORDS.
001700      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
001800      ******************************************************************
001900      * 06/11/18  RPN  ORIGINAL TABLE, BUILT FROM THE FOUR
001950      *                STATUS-CHANGE RULES THE FRONT-DESK TEAM
002000      *                GAVE US FOR ROOMSTACK.
002100      * 01/09/19  RPN  ADDED THE REDEFINES SO CALLERS CAN WALK THE
002160      *                TABLE BY INDEX WHEN THEY ALREADY HAVE THE
002220      *                OCCURS SUBSCRIPT RATHER THAN SEARCHING ON
002280      *                THE KEY.
002400      ******************************************************************
002500       01  STATUS-MAP-TABLE-LOAD.
002600           05  FILLER                  PIC X(20) VALUE
002700               "CONFIRMED RESERVED  ".
002800           05  FILLER                  PIC X(20) VALUE
002900               "CHECKED_INOCCUPIED  ".
003000           05  FILLER                  PIC X(20) VALUE
003100               "CHECKED_OUAVAILABLE ".
003200           05  FILLER                  PIC X(20) VALUE
003300               "CANCELLED AVAILABLE ".
003400
003500       01  STATUS-MAP-TABLE REDEFINES STATUS-MAP-TABLE-LOAD.
003600           05  STATUS-MAP-ENTRY OCCURS 4 TIMES INDEXED BY SM-IDX.
003700               10  SM-BOOKING-STATUS   PIC X(10).
003800               10  SM-ROOM-STATUS      PIC X(10).
003900
004000       01  STATUS-MAP-ALT REDEFINES STATUS-MAP-TABLE-LOAD.
004100           05  SM-ALT-ENTRY OCCURS 4 TIMES.
004200               10  SM-ALT-KEY-AND-VALUE PIC X(20).
