000100      ******************************************************************
000200      *    COPYBOOK   -  AVAILQRY
000300      *    DESCRIPTION -  ROOM-AVAILABILITY QUERY RECORD.  ONE DETAIL
000400      *                   RECORD PER CANDIDATE ROOM/DATE-SPAN TO BE
000500      *                   CHECKED, PLUS A TRAILER RECORD CARRYING THE
000600      *                   RECORD COUNT.  READ AND REWRITTEN BY RMAVAIL -
000700      *                   THE SAME RECORD COMES BACK OUT WITH
000800      *                   AVQ-AVAILABLE-FLAG FILLED IN.
000900      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
001000      ******************************************************************
001100      * 06/10/18  RPN  ORIGINAL LAYOUT.
001200      ******************************************************************
001300       01  AVAIL-QUERY-REC.
001400           05  AVQ-RECORD-TYPE          PIC X(01).
001500               88  AVQ-DETAIL-REC       VALUE "D".
001600               88  AVQ-TRAILER-REC      VALUE "T".
001700           05  AVQ-ROOM-ID              PIC X(36).
001800           05  AVQ-CHECK-IN             PIC 9(08).
001900           05  AVQ-CHECK-OUT            PIC 9(08).
002000           05  AVQ-AVAILABLE-FLAG       PIC X(01).
002100               88  AVQ-ROOM-AVAILABLE   VALUE "Y".
002200               88  AVQ-ROOM-NOT-AVAIL   VALUE "N".
002300           05  FILLER                   PIC X(20).
