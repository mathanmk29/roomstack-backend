000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BKSTATUP.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/07/18.
000700       DATE-COMPILED. 06/07/18.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS PROGRAM APPLIES A BATCH OF REQUESTED BOOKING
001400      *          STATUS CHANGES (CONFIRMED, CHECKED-IN, CHECKED-OUT,
001500      *          CANCELLED) AGAINST THE BOOKING MASTER.  FOR EVERY
001600      *          DETAIL RECORD IT:
001700      *
001800      *              1. READS THE BOOKING BY BOOKING-ID
001900      *              2. MOVES IN THE NEW BOOKING-STATUS
002000      *              3. LOOKS UP THE CORRESPONDING ROOM-STATUS IN THE
002100      *                 STATMAP TABLE AND REWRITES THE ROOM
002200      *              4. REWRITES THE BOOKING
002300      *
002400      *          A REQUEST AGAINST A BOOKING-ID NOT ON THE MASTER IS
002500      *          DROPPED WITH NO OUTPUT - SAME "ABORT QUIETLY"
002600      *          BEHAVIOR AS BKNGUPDT USES FOR A BAD ROOM-ID.
002700      *
002800      *          DIRECT DESCENDANT OF AN OLDER STATUS-UPDATE JOB FROM
002900      *          THE OLD SYSTEM, CUT DOWN FROM ITS ONE-RECORD-PER-
003000      *          CHARGE-LINE SHAPE TO THE SIMPLER ONE-STATUS-CHANGE-
003100      *          PER-RECORD SHAPE A
003200      *          BOOKING STATUS TRANSITION ACTUALLY NEEDS.
003300      *
003400      ******************************************************************
003500
003600               INPUT FILE              -   RMSTK.STATTRAN
003700
003800               I-O FILE                -   RMSTK.BKNGMSTR  (RELATIVE)
003900
004000               I-O FILE                -   RMSTK.ROOMMSTR  (RELATIVE)
004100
004200               DUMP FILE               -   SYSOUT
004300
004400      ******************************************************************
004500      * CHANGE LOG
004600      * ----------
004700      * 06/07/18  RPN  ORIGINAL PROGRAM, CUT DOWN FROM AN OLDER
004775      *                STATUS-UPDATE JOB FOR THE ROOMSTACK
004850      *                BOOKING-STATUS CONVERSION.
005000      * 06/20/18  RPN  BOOKING MASTER MOVED FROM VSAM INDEXED TO
005080      *                RELATIVE, SAME AS ROOMMSTR - THIS BOX HAS
005160      *                NO INDEXED-FILE SUPPORT. ADDED BOTH 800-
005240      *                PRIMING PASSES.
005400      * 02/14/19  GKT  PULLED THE ROOM-STATUS LOOKUP OUT TO THE
005460      *                SHARED STATMAP TABLE INSTEAD OF AN IN-LINE
005520      *                EVALUATE - BILPYUPD AND BKNGUPDT BOTH
005580      *                NEEDED THE SAME RULE.
005700      ******************************************************************
005800
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER. IBM-390.
006200       OBJECT-COMPUTER. IBM-390.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-PAGE.
006500
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT SYSOUT
006900           ASSIGN TO UT-S-SYSOUT
007000             ORGANIZATION IS SEQUENTIAL.
007100
007200           SELECT STATTRAN-FILE
007300           ASSIGN TO UT-S-STATTRAN
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS IFCODE.
007600
007700           SELECT BKNGMSTR-FILE
007800                  ASSIGN       TO BKNGMSTR
007900                  ORGANIZATION IS RELATIVE
008000                  ACCESS MODE  IS RANDOM
008100                  RELATIVE KEY IS BKNG-RRN
008200                  FILE STATUS  IS BKNGMSTR-STATUS.
008300
008400           SELECT ROOMMSTR-FILE
008500                  ASSIGN       TO ROOMMSTR
008600                  ORGANIZATION IS RELATIVE
008700                  ACCESS MODE  IS RANDOM
008800                  RELATIVE KEY IS ROOM-RRN
008900                  FILE STATUS  IS ROOMMSTR-STATUS.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  SYSOUT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 130 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS SYSOUT-REC.
009900       01  SYSOUT-REC  PIC X(130).
010000
010100      ****** ONE DETAIL RECORD PER REQUESTED STATUS CHANGE, PLUS A
010200      ****** TRAILER RECORD CARRYING THE RECORD COUNT
010300       FD  STATTRAN-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 67 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS STATUS-TRAN-REC-IN.
010900       01  STATUS-TRAN-REC-IN PIC X(67).
011000
011100       FD  BKNGMSTR-FILE
011200           RECORD CONTAINS 158 CHARACTERS
011300           DATA RECORD IS BOOKING-MASTER-REC.
011400       01  BKNGMSTR-REC PIC X(158).
011500
011600       FD  ROOMMSTR-FILE
011700           RECORD CONTAINS 97 CHARACTERS
011800           DATA RECORD IS ROOM-MASTER-REC.
011900       01  ROOMMSTR-REC PIC X(97).
012000
012100       WORKING-STORAGE SECTION.
012200
012300       01  FILE-STATUS-CODES.
012400           05  IFCODE                  PIC X(2).
012500               88  CODE-READ           VALUE SPACES.
012600               88  NO-MORE-DATA        VALUE "10".
012700           05  BKNGMSTR-STATUS         PIC X(2).
012800               88  BKNG-RECORD-FOUND   VALUE "00".
012900           05  ROOMMSTR-STATUS         PIC X(2).
013000               88  ROOM-RECORD-FOUND   VALUE "00".
013100
013200           COPY STATTRAN.
013300           COPY BKNGMSTR.
013400           COPY ROOMMSTR.
013500           COPY STATMAP.
013600
013700       01  WS-TRAILER-REC.
013800           05  FILLER                  PIC X(01).
013900           05  IN-RECORD-COUNT         PIC 9(09).
014000           05  FILLER                  PIC X(29).
014100
014200      ******************************************************************
014300      *    IN-MEMORY INDEX TABLES, LOADED ONCE AT HOUSEKEEPING, THE
014400      *    SAME IDIOM BKNGUPDT USES FOR ROOMMSTR - THIS BOX HAS NO
014500      *    INDEXED-FILE SUPPORT SO A RELATIVE RECORD NUMBER HAS TO COME
014600      *    FROM SOMEWHERE.
014700      ******************************************************************
014800       01  BKNG-INDEX-TABLE.
014900           05  BKNG-INDEX-ENTRY OCCURS 2000 TIMES
015000                                 INDEXED BY BI-IDX.
015100               10  BI-BOOKING-ID       PIC X(36).
015200               10  BI-RRN              PIC 9(05) COMP.
015300       01  BKNG-INDEX-MAX             PIC 9(05) COMP VALUE 0.
015400       01  BKNG-RRN                   PIC 9(05) COMP.
015500
015600       01  ROOM-INDEX-TABLE.
015700           05  ROOM-INDEX-ENTRY OCCURS 500 TIMES
015800                                INDEXED BY RI-IDX.
015900               10  RI-ROOM-ID          PIC X(36).
016000               10  RI-RRN              PIC 9(05) COMP.
016100       01  ROOM-INDEX-MAX             PIC 9(05) COMP VALUE 0.
016200       01  ROOM-RRN                   PIC 9(05) COMP.
016300
016400       01  MISC-WS-FLDS.
016500           05  BKNG-FOUND-SW          PIC X(01) VALUE "N".
016600               88  BKNG-WAS-FOUND     VALUE "Y".
016700           05  ROOM-FOUND-SW          PIC X(01) VALUE "N".
016800               88  ROOM-WAS-FOUND     VALUE "Y".
016900           05  MAP-FOUND-SW           PIC X(01) VALUE "N".
017000               88  MAP-WAS-FOUND      VALUE "Y".
017100
017200       01  FLAGS-AND-SWITCHES.
017300           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017400               88  NO-MORE-DATA-SW     VALUE "N".
017500
017600       01  COUNTERS-AND-ACCUMULATORS.
017700           05  RECORDS-READ            PIC S9(9) COMP.
017800           05  RECORDS-WRITTEN         PIC S9(9) COMP.
017900           05  RECORDS-DROPPED         PIC S9(7) COMP.
018000
018100       77  WS-DATE                     PIC 9(06).
018200
018300           COPY ABENDREC.
018400
018500       PROCEDURE DIVISION.
018600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700           PERFORM 100-MAINLINE THRU 100-EXIT
018800                   UNTIL NO-MORE-DATA-SW OR STTR-TRAILER-REC.
018900           PERFORM 900-CLEANUP THRU 900-EXIT.
019000           MOVE +0 TO RETURN-CODE.
019100           GOBACK.
019200
019300       000-HOUSEKEEPING.
019400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019500           DISPLAY "******** BEGIN JOB BKSTATUP ********".
019600           ACCEPT WS-DATE FROM DATE.
019700           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TRAILER-REC.
019800
019900           OPEN INPUT STATTRAN-FILE.
020000           OPEN OUTPUT SYSOUT.
020100           OPEN I-O BKNGMSTR-FILE, ROOMMSTR-FILE.
020200
020300           PERFORM 800-LOAD-BOOKING-INDEX THRU 800-EXIT.
020400           PERFORM 820-LOAD-ROOM-INDEX    THRU 820-EXIT.
020500
020600           PERFORM 900-READ-STATTRAN THRU 900-READ-EXIT.
020700           IF NO-MORE-DATA-SW
020800               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
020900               GO TO 1000-ABEND-RTN.
021000       000-EXIT.
021100           EXIT.
021200
021300       800-LOAD-BOOKING-INDEX.
021400           MOVE "800-LOAD-BOOKING-INDEX" TO PARA-NAME.
021500           MOVE ZERO TO BKNG-RRN, BKNG-INDEX-MAX.
021600       800-LOAD-LOOP.
021700           ADD +1 TO BKNG-RRN.
021800           READ BKNGMSTR-FILE INTO BOOKING-MASTER-REC
021900               AT END
022000               GO TO 800-EXIT.
022100
022200           ADD +1 TO BKNG-INDEX-MAX.
022300           SET BI-IDX TO BKNG-INDEX-MAX.
022400           MOVE BOOKING-ID      TO BI-BOOKING-ID(BI-IDX).
022500           MOVE BKNG-RRN        TO BI-RRN(BI-IDX).
022600           GO TO 800-LOAD-LOOP.
022700       800-EXIT.
022800           EXIT.
022900
023000       820-LOAD-ROOM-INDEX.
023100           MOVE "820-LOAD-ROOM-INDEX" TO PARA-NAME.
023200           MOVE ZERO TO ROOM-RRN, ROOM-INDEX-MAX.
023300       820-LOAD-LOOP.
023400           ADD +1 TO ROOM-RRN.
023500           READ ROOMMSTR-FILE INTO ROOM-MASTER-REC
023600               AT END
023700               GO TO 820-EXIT.
023800
023900           ADD +1 TO ROOM-INDEX-MAX.
024000           SET RI-IDX TO ROOM-INDEX-MAX.
024100           MOVE ROOM-ID          TO RI-ROOM-ID(RI-IDX).
024200           MOVE ROOM-RRN         TO RI-RRN(RI-IDX).
024300           GO TO 820-LOAD-LOOP.
024400       820-EXIT.
024500           EXIT.
024600
024700       850-FIND-BOOKING.
024800           MOVE "850-FIND-BOOKING" TO PARA-NAME.
024900           MOVE "N" TO BKNG-FOUND-SW.
025000           SET BI-IDX TO 1.
025100           SEARCH BKNG-INDEX-ENTRY
025200               AT END
025300                   MOVE "N" TO BKNG-FOUND-SW
025400               WHEN BI-BOOKING-ID(BI-IDX) = STTR-BOOKING-ID
025500                   MOVE BI-RRN(BI-IDX) TO BKNG-RRN
025600                   READ BKNGMSTR-FILE INTO BOOKING-MASTER-REC
025700                       INVALID KEY
025800                           MOVE "N" TO BKNG-FOUND-SW
025900                       NOT INVALID KEY
026000                           MOVE "Y" TO BKNG-FOUND-SW
026100                   END-READ.
026200       850-EXIT.
026300           EXIT.
026400
026500       860-FIND-ROOM.
026600           MOVE "860-FIND-ROOM" TO PARA-NAME.
026700           MOVE "N" TO ROOM-FOUND-SW.
026800           SET RI-IDX TO 1.
026900           SEARCH ROOM-INDEX-ENTRY
027000               AT END
027100                   MOVE "N" TO ROOM-FOUND-SW
027200               WHEN RI-ROOM-ID(RI-IDX) = BOOKING-ROOM-ID
027300                   MOVE RI-RRN(RI-IDX) TO ROOM-RRN
027400                   READ ROOMMSTR-FILE INTO ROOM-MASTER-REC
027500                       INVALID KEY
027600                           MOVE "N" TO ROOM-FOUND-SW
027700                       NOT INVALID KEY
027800                           MOVE "Y" TO ROOM-FOUND-SW
027900                   END-READ.
028000       860-EXIT.
028100           EXIT.
028200
028300       100-MAINLINE.
028400           MOVE "100-MAINLINE" TO PARA-NAME.
028500           PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
028600           PERFORM 900-READ-STATTRAN THRU 900-READ-EXIT.
028700       100-EXIT.
028800           EXIT.
028900
029000       400-APPLY-UPDATES.
029100           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
029200           PERFORM 850-FIND-BOOKING THRU 850-EXIT.
029300
029400           IF NOT BKNG-WAS-FOUND
029500               ADD +1 TO RECORDS-DROPPED
029600               GO TO 400-EXIT.
029700
029800           MOVE STTR-NEW-BOOKING-STATUS TO BOOKING-STATUS.
029900
030000           PERFORM 450-MAP-ROOM-STATUS THRU 450-EXIT.
030100           PERFORM 860-FIND-ROOM THRU 860-EXIT.
030200
030300           IF ROOM-WAS-FOUND AND MAP-WAS-FOUND
030400               MOVE SM-ROOM-STATUS(SM-IDX) TO ROOM-STATUS
030500               REWRITE ROOMMSTR-REC FROM ROOM-MASTER-REC
030600                   INVALID KEY
030700                       MOVE "** PROBLEM REWRITING ROOMMSTR"
030800                                              TO ABEND-REASON
030900                       MOVE ROOMMSTR-STATUS   TO EXPECTED-VAL
031000                       GO TO 1000-ABEND-RTN
031100               END-REWRITE.
031200
031300           REWRITE BKNGMSTR-REC FROM BOOKING-MASTER-REC
031400               INVALID KEY
031500                   MOVE "** PROBLEM REWRITING BKNGMSTR" TO ABEND-REASON
031600                   MOVE BKNGMSTR-STATUS TO EXPECTED-VAL
031700                   GO TO 1000-ABEND-RTN
031800           END-REWRITE.
031900
032000           ADD +1 TO RECORDS-WRITTEN.
032100       400-EXIT.
032200           EXIT.
032300
032400      ******************************************************************
032500      *    450-MAP-ROOM-STATUS - LOOK UP THE NEW BOOKING-STATUS IN THE
032600      *    STATMAP TABLE TO GET THE ROOM-STATUS IT DRIVES.  SM-IDX IS
032700      *    LEFT POSITIONED ON THE MATCHING ENTRY FOR 400-APPLY-UPDATES.
032800      ******************************************************************
032900       450-MAP-ROOM-STATUS.
033000           MOVE "450-MAP-ROOM-STATUS" TO PARA-NAME.
033100           MOVE "N" TO MAP-FOUND-SW.
033200           SET SM-IDX TO 1.
033300           SEARCH STATUS-MAP-ENTRY
033400               AT END
033500                   MOVE "N" TO MAP-FOUND-SW
033600               WHEN SM-BOOKING-STATUS(SM-IDX) = BOOKING-STATUS
033700                   MOVE "Y" TO MAP-FOUND-SW.
033800       450-EXIT.
033900           EXIT.
034000
034100       900-READ-STATTRAN.
034200           MOVE "900-READ-STATTRAN" TO PARA-NAME.
034300           READ STATTRAN-FILE INTO STATUS-TRAN-REC
034400               AT END
034500               MOVE "N" TO MORE-DATA-SW
034600           END-READ.
034700
034800           IF NOT NO-MORE-DATA-SW
034900               ADD +1 TO RECORDS-READ.
035000       900-READ-EXIT.
035100           EXIT.
035200
035300       950-CLOSE-FILES.
035400           MOVE "950-CLOSE-FILES" TO PARA-NAME.
035500           CLOSE STATTRAN-FILE, BKNGMSTR-FILE, ROOMMSTR-FILE, SYSOUT.
035600       950-EXIT.
035700           EXIT.
035800
035900       900-CLEANUP.
036000           MOVE "900-CLEANUP" TO PARA-NAME.
036100           IF NOT STTR-TRAILER-REC
036200               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
036300               GO TO 1000-ABEND-RTN.
036400
036500           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
036600               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
036700                                         TO ABEND-REASON
036800               MOVE RECORDS-READ         TO ACTUAL-VAL
036900               MOVE IN-RECORD-COUNT      TO EXPECTED-VAL
037000               WRITE SYSOUT-REC FROM ABEND-REC.
037100
037200           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
037300
037400           DISPLAY "** RECORDS READ    **" RECORDS-READ.
037500           DISPLAY "** RECORDS WRITTEN **" RECORDS-WRITTEN.
037600           DISPLAY "** RECORDS DROPPED (NO SUCH BOOKING) **"
037700                    RECORDS-DROPPED.
037800           DISPLAY "******** NORMAL END OF JOB BKSTATUP ********".
037900       900-EXIT.
038000           EXIT.
038100
038200       1000-ABEND-RTN.
038300           WRITE SYSOUT-REC FROM ABEND-REC.
038400           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
038500           DISPLAY "*** ABNORMAL END OF JOB - BKSTATUP ***" UPON CONSOLE.
038600           MOVE +16 TO RETURN-CODE.
038700           STOP RUN.
