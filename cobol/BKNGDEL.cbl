000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BKNGDEL.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/09/18.
000700       DATE-COMPILED. 06/09/18.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS PROGRAM APPLIES A BATCH OF BOOKING DELETION
001400      *          REQUESTS.  FOR EVERY DETAIL RECORD IT:
001500      *
001600      *              1. READS THE BOOKING BY BOOKING-ID
001700      *              2. IF THE BOOKING IS CONFIRMED OR CHECKED-IN,
001800      *                 RELEASES THE ROOM (ROOM-STATUS TO AVAILABLE)
001900      *              3. DELETES THE BOOKING MASTER RECORD
002000      *
002100      *          A CHECKED-OUT OR ALREADY-CANCELLED BOOKING IS DELETED
002200      *          WITHOUT TOUCHING THE ROOM - THE ROOM IS EITHER ALREADY
002300      *          AVAILABLE OR STILL OCCUPIED BY SOMEBODY WHO ACTUALLY
002400      *          SHOWED UP, AND DELETING THE BOOKING RECORD SHOULD NOT
002500      *          CHANGE THAT.  A REQUEST AGAINST A BOOKING-ID NOT ON THE
002600      *          MASTER IS DROPPED WITH NO OUTPUT, THE SAME "ABORT
002700      *          QUIETLY" BEHAVIOR EVERY OTHER BOOKING UPDATE JOB USES.
002800      *
002900      *          BUILT IN THE SAME SHAPE AS BKSTATUP - READ-BY-RRN
003000      *          AGAINST AN IN-MEMORY INDEX, CONDITIONAL ROOM REWRITE,
003100      *          THEN A FINAL DELETE INSTEAD OF A REWRITE ON THE
003200      *          BOOKING SIDE.
003300      *
003400      ******************************************************************
003500
003600               INPUT FILE              -   RMSTK.DELTRAN
003700
003800               I-O FILE                -   RMSTK.BKNGMSTR  (RELATIVE)
003900
004000               I-O FILE                -   RMSTK.ROOMMSTR  (RELATIVE)
004100
004200               DUMP FILE               -   SYSOUT
004300
004400      ******************************************************************
004500      * CHANGE LOG
004600      * ----------
004700      * 06/09/18  RPN  ORIGINAL PROGRAM, BUILT IN THE SAME SHAPE
004750      *                AS BKSTATUP FOR THE ROOMSTACK
004800      *                BOOKING-DELETION STEP.
004900      * 07/02/18  RPN  CLARIFIED WITH THE BOOKING TEAM THAT A
004983      *                CHECKED-OUT BOOKING DOES NOT RELEASE THE
005066      *                ROOM ON DELETE - THE ROOM-STATUS 88-LEVEL
005149      *                TEST IN 400-APPLY-UPDATES ONLY FIRES ON
005232      *                CONFIRMED OR CHECKED-IN.
005400      ******************************************************************
005500
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER. IBM-390.
005900       OBJECT-COMPUTER. IBM-390.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-PAGE.
006200
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT SYSOUT
006600           ASSIGN TO UT-S-SYSOUT
006700             ORGANIZATION IS SEQUENTIAL.
006800
006900           SELECT DELTRAN-FILE
007000           ASSIGN TO UT-S-DELTRAN
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS IFCODE.
007300
007400           SELECT BKNGMSTR-FILE
007500                  ASSIGN       TO BKNGMSTR
007600                  ORGANIZATION IS RELATIVE
007700                  ACCESS MODE  IS RANDOM
007800                  RELATIVE KEY IS BKNG-RRN
007900                  FILE STATUS  IS BKNGMSTR-STATUS.
008000
008100           SELECT ROOMMSTR-FILE
008200                  ASSIGN       TO ROOMMSTR
008300                  ORGANIZATION IS RELATIVE
008400                  ACCESS MODE  IS RANDOM
008500                  RELATIVE KEY IS ROOM-RRN
008600                  FILE STATUS  IS ROOMMSTR-STATUS.
008700
008800       DATA DIVISION.
008900       FILE SECTION.
009000       FD  SYSOUT
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 130 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS SYSOUT-REC.
009600       01  SYSOUT-REC  PIC X(130).
009700
009800      ****** ONE DETAIL RECORD PER BOOKING TO BE DELETED, PLUS A
009900      ****** TRAILER RECORD CARRYING THE RECORD COUNT
010000       FD  DELTRAN-FILE
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 57 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS DELETE-TRAN-REC-IN.
010600       01  DELETE-TRAN-REC-IN PIC X(57).
010700
010800       FD  BKNGMSTR-FILE
010900           RECORD CONTAINS 158 CHARACTERS
011000           DATA RECORD IS BOOKING-MASTER-REC.
011100       01  BKNGMSTR-REC PIC X(158).
011200
011300       FD  ROOMMSTR-FILE
011400           RECORD CONTAINS 97 CHARACTERS
011500           DATA RECORD IS ROOM-MASTER-REC.
011600       01  ROOMMSTR-REC PIC X(97).
011700
011800       WORKING-STORAGE SECTION.
011900
012000       01  FILE-STATUS-CODES.
012100           05  IFCODE                  PIC X(2).
012200               88  CODE-READ           VALUE SPACES.
012300               88  NO-MORE-DATA        VALUE "10".
012400           05  BKNGMSTR-STATUS         PIC X(2).
012500               88  BKNG-RECORD-FOUND   VALUE "00".
012600           05  ROOMMSTR-STATUS         PIC X(2).
012700               88  ROOM-RECORD-FOUND   VALUE "00".
012800
012900           COPY DELTRAN.
013000           COPY BKNGMSTR.
013100           COPY ROOMMSTR.
013200
013300       01  WS-TRAILER-REC.
013400           05  FILLER                  PIC X(01).
013500           05  IN-RECORD-COUNT         PIC 9(09).
013600           05  FILLER                  PIC X(47).
013700
013800      ******************************************************************
013900      *    IN-MEMORY INDEX TABLES - SAME 800-LOAD IDIOM AS BKSTATUP.
014000      ******************************************************************
014100       01  BKNG-INDEX-TABLE.
014200           05  BKNG-INDEX-ENTRY OCCURS 2000 TIMES
014300                                 INDEXED BY BI-IDX.
014400               10  BI-BOOKING-ID       PIC X(36).
014500               10  BI-RRN              PIC 9(05) COMP.
014600       01  BKNG-INDEX-MAX             PIC 9(05) COMP VALUE 0.
014700       01  BKNG-RRN                   PIC 9(05) COMP.
014800
014900       01  ROOM-INDEX-TABLE.
015000           05  ROOM-INDEX-ENTRY OCCURS 500 TIMES
015100                                INDEXED BY RI-IDX.
015200               10  RI-ROOM-ID          PIC X(36).
015300               10  RI-RRN              PIC 9(05) COMP.
015400       01  ROOM-INDEX-MAX             PIC 9(05) COMP VALUE 0.
015500       01  ROOM-RRN                   PIC 9(05) COMP.
015600
015700       01  MISC-WS-FLDS.
015800           05  BKNG-FOUND-SW          PIC X(01) VALUE "N".
015900               88  BKNG-WAS-FOUND     VALUE "Y".
016000           05  ROOM-FOUND-SW          PIC X(01) VALUE "N".
016100               88  ROOM-WAS-FOUND     VALUE "Y".
016200
016300       01  FLAGS-AND-SWITCHES.
016400           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
016500               88  NO-MORE-DATA-SW     VALUE "N".
016600
016700       01  COUNTERS-AND-ACCUMULATORS.
016800           05  RECORDS-READ            PIC S9(9) COMP.
016900           05  RECORDS-DELETED         PIC S9(9) COMP.
017000           05  RECORDS-DROPPED         PIC S9(7) COMP.
017100
017200       77  WS-DATE                     PIC 9(06).
017300
017400           COPY ABENDREC.
017500
017600       PROCEDURE DIVISION.
017700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800           PERFORM 100-MAINLINE THRU 100-EXIT
017900                   UNTIL NO-MORE-DATA-SW OR DLTR-TRAILER-REC.
018000           PERFORM 900-CLEANUP THRU 900-EXIT.
018100           MOVE +0 TO RETURN-CODE.
018200           GOBACK.
018300
018400       000-HOUSEKEEPING.
018500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018600           DISPLAY "******** BEGIN JOB BKNGDEL ********".
018700           ACCEPT WS-DATE FROM DATE.
018800           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TRAILER-REC.
018900
019000           OPEN INPUT DELTRAN-FILE.
019100           OPEN OUTPUT SYSOUT.
019200           OPEN I-O BKNGMSTR-FILE, ROOMMSTR-FILE.
019300
019400           PERFORM 800-LOAD-BOOKING-INDEX THRU 800-EXIT.
019500           PERFORM 820-LOAD-ROOM-INDEX    THRU 820-EXIT.
019600
019700           PERFORM 900-READ-DELTRAN THRU 900-READ-EXIT.
019800           IF NO-MORE-DATA-SW
019900               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
020000               GO TO 1000-ABEND-RTN.
020100       000-EXIT.
020200           EXIT.
020300
020400       800-LOAD-BOOKING-INDEX.
020500           MOVE "800-LOAD-BOOKING-INDEX" TO PARA-NAME.
020600           MOVE ZERO TO BKNG-RRN, BKNG-INDEX-MAX.
020700       800-LOAD-LOOP.
020800           ADD +1 TO BKNG-RRN.
020900           READ BKNGMSTR-FILE INTO BOOKING-MASTER-REC
021000               AT END
021100               GO TO 800-EXIT.
021200
021300           ADD +1 TO BKNG-INDEX-MAX.
021400           SET BI-IDX TO BKNG-INDEX-MAX.
021500           MOVE BOOKING-ID      TO BI-BOOKING-ID(BI-IDX).
021600           MOVE BKNG-RRN        TO BI-RRN(BI-IDX).
021700           GO TO 800-LOAD-LOOP.
021800       800-EXIT.
021900           EXIT.
022000
022100       820-LOAD-ROOM-INDEX.
022200           MOVE "820-LOAD-ROOM-INDEX" TO PARA-NAME.
022300           MOVE ZERO TO ROOM-RRN, ROOM-INDEX-MAX.
022400       820-LOAD-LOOP.
022500           ADD +1 TO ROOM-RRN.
022600           READ ROOMMSTR-FILE INTO ROOM-MASTER-REC
022700               AT END
022800               GO TO 820-EXIT.
022900
023000           ADD +1 TO ROOM-INDEX-MAX.
023100           SET RI-IDX TO ROOM-INDEX-MAX.
023200           MOVE ROOM-ID          TO RI-ROOM-ID(RI-IDX).
023300           MOVE ROOM-RRN         TO RI-RRN(RI-IDX).
023400           GO TO 820-LOAD-LOOP.
023500       820-EXIT.
023600           EXIT.
023700
023800       850-FIND-BOOKING.
023900           MOVE "850-FIND-BOOKING" TO PARA-NAME.
024000           MOVE "N" TO BKNG-FOUND-SW.
024100           SET BI-IDX TO 1.
024200           SEARCH BKNG-INDEX-ENTRY
024300               AT END
024400                   MOVE "N" TO BKNG-FOUND-SW
024500               WHEN BI-BOOKING-ID(BI-IDX) = DLTR-BOOKING-ID
024600                   MOVE BI-RRN(BI-IDX) TO BKNG-RRN
024700                   READ BKNGMSTR-FILE INTO BOOKING-MASTER-REC
024800                       INVALID KEY
024900                           MOVE "N" TO BKNG-FOUND-SW
025000                       NOT INVALID KEY
025100                           MOVE "Y" TO BKNG-FOUND-SW
025200                   END-READ.
025300       850-EXIT.
025400           EXIT.
025500
025600       860-FIND-ROOM.
025700           MOVE "860-FIND-ROOM" TO PARA-NAME.
025800           MOVE "N" TO ROOM-FOUND-SW.
025900           SET RI-IDX TO 1.
026000           SEARCH ROOM-INDEX-ENTRY
026100               AT END
026200                   MOVE "N" TO ROOM-FOUND-SW
026300               WHEN RI-ROOM-ID(RI-IDX) = BOOKING-ROOM-ID
026400                   MOVE RI-RRN(RI-IDX) TO ROOM-RRN
026500                   READ ROOMMSTR-FILE INTO ROOM-MASTER-REC
026600                       INVALID KEY
026700                           MOVE "N" TO ROOM-FOUND-SW
026800                       NOT INVALID KEY
026900                           MOVE "Y" TO ROOM-FOUND-SW
027000                   END-READ.
027100       860-EXIT.
027200           EXIT.
027300
027400       100-MAINLINE.
027500           MOVE "100-MAINLINE" TO PARA-NAME.
027600           PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
027700           PERFORM 900-READ-DELTRAN THRU 900-READ-EXIT.
027800       100-EXIT.
027900           EXIT.
028000
028100      ******************************************************************
028200      *    400-APPLY-UPDATES - RELEASE THE ROOM ONLY WHEN THE BOOKING
028300      *    BEING DELETED IS STILL CONFIRMED OR CHECKED-IN.  SEE THE
028400      *    07/02/18 CHANGE ABOVE FOR WHY CHECKED-OUT AND CANCELLED ARE
028500      *    LEFT ALONE.
028600      ******************************************************************
028700       400-APPLY-UPDATES.
028800           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
028900           PERFORM 850-FIND-BOOKING THRU 850-EXIT.
029000
029100           IF NOT BKNG-WAS-FOUND
029200               ADD +1 TO RECORDS-DROPPED
029300               GO TO 400-EXIT.
029400
029500           IF BOOKING-CONFIRMED OR BOOKING-CHECKED-IN
029600               PERFORM 860-FIND-ROOM THRU 860-EXIT
029700               IF ROOM-WAS-FOUND
029800                   MOVE "AVAILABLE " TO ROOM-STATUS
029900                   REWRITE ROOMMSTR-REC FROM ROOM-MASTER-REC
030000                       INVALID KEY
030100                           MOVE "** PROBLEM REWRITING ROOMMSTR"
030200                                                  TO ABEND-REASON
030300                           MOVE ROOMMSTR-STATUS   TO EXPECTED-VAL
030400                           GO TO 1000-ABEND-RTN
030500                   END-REWRITE.
030600
030700           DELETE BKNGMSTR-FILE
030800               INVALID KEY
030900                   MOVE "** PROBLEM DELETING BKNGMSTR" TO ABEND-REASON
031000                   MOVE BKNGMSTR-STATUS TO EXPECTED-VAL
031100                   GO TO 1000-ABEND-RTN
031200           END-DELETE.
031300
031400           ADD +1 TO RECORDS-DELETED.
031500       400-EXIT.
031600           EXIT.
031700
031800       900-READ-DELTRAN.
031900           MOVE "900-READ-DELTRAN" TO PARA-NAME.
032000           READ DELTRAN-FILE INTO DELETE-TRAN-REC
032100               AT END
032200               MOVE "N" TO MORE-DATA-SW
032300           END-READ.
032400
032500           IF NOT NO-MORE-DATA-SW
032600               ADD +1 TO RECORDS-READ.
032700       900-READ-EXIT.
032800           EXIT.
032900
033000       950-CLOSE-FILES.
033100           MOVE "950-CLOSE-FILES" TO PARA-NAME.
033200           CLOSE DELTRAN-FILE, BKNGMSTR-FILE, ROOMMSTR-FILE, SYSOUT.
033300       950-EXIT.
033400           EXIT.
033500
033600       900-CLEANUP.
033700           MOVE "900-CLEANUP" TO PARA-NAME.
033800           IF NOT DLTR-TRAILER-REC
033900               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
034000               GO TO 1000-ABEND-RTN.
034100
034200           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
034300               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
034400                                         TO ABEND-REASON
034500               MOVE RECORDS-READ         TO ACTUAL-VAL
034600               MOVE IN-RECORD-COUNT      TO EXPECTED-VAL
034700               WRITE SYSOUT-REC FROM ABEND-REC.
034800
034900           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
035000
035100           DISPLAY "** RECORDS READ    **" RECORDS-READ.
035200           DISPLAY "** RECORDS DELETED **" RECORDS-DELETED.
035300           DISPLAY "** RECORDS DROPPED (NO SUCH BOOKING) **"
035400                    RECORDS-DROPPED.
035500           DISPLAY "******** NORMAL END OF JOB BKNGDEL ********".
035600       900-EXIT.
035700           EXIT.
035800
035900       1000-ABEND-RTN.
036000           WRITE SYSOUT-REC FROM ABEND-REC.
036100           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
036200           DISPLAY "*** ABNORMAL END OF JOB - BKNGDEL ***" UPON CONSOLE.
036300           MOVE +16 TO RETURN-CODE.
036400           STOP RUN.
