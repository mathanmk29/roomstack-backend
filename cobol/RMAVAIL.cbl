000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  RMAVAIL.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/10/18.
000700       DATE-COMPILED. 06/10/18.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS PROGRAM ANSWERS A BATCH OF ROOM-AVAILABILITY
001400      *          QUERIES.  EACH QUERY CARRIES A ROOM-ID AND A CANDIDATE
001500      *          CHECK-IN/CHECK-OUT SPAN; THE PROGRAM SCANS THAT ROOM'S
001600      *          NON-CANCELLED BOOKINGS AND ANSWERS Y (AVAILABLE) OR N
001700      *          (NOT AVAILABLE) BACK ON THE SAME RECORD.
001800      *
001900      *          A CANDIDATE SPAN OVERLAPS AN EXISTING BOOKING IF EITHER
002000      *          END OF ONE SPAN FALLS INSIDE THE OTHER, INCLUSIVE ON
002100      *          BOTH ENDS - SEE 200-OVERLAP-TEST-RTN.  CANCELLED
002200      *          BOOKINGS NEVER BLOCK AVAILABILITY AND ARE LEFT OUT OF
002300      *          THE TABLE ENTIRELY AT LOAD TIME.
002400      *
002500      *          THE WHOLE BOOKING FILE IS READ ONCE, SEQUENTIALLY, INTO
002600      *          A WORKING-STORAGE TABLE AT HOUSEKEEPING - THIS BOX HAS
002700      *          NO INDEXED-FILE SUPPORT, SO A SCAN-BY-ROOM-ID LOOKUP
002800      *          HAS TO GO THROUGH AN IN-MEMORY TABLE THE SAME AS THE
002900      *          RRN INDEXES THE UPDATE JOBS BUILD, ONLY HERE WE KEEP
003000      *          THE WHOLE BOOKING, NOT JUST ITS RRN, SINCE WE NEED THE
003100      *          DATES TO COMPARE.
003200      *
003300      *          MODELED ON AN OLDER RECORD-SEARCH JOB'S TABLE-LOAD/
003400      *          SEARCH SHAPE FROM THE OLD SYSTEM - SAME "LOAD ONCE,
003500      *          SEARCH MANY" IDIOM, DIFFERENT TABLE AND A DIFFERENT
003600      *          TEST.
003700      *
003800      ******************************************************************
003900
004000               INPUT FILE              -   RMSTK.AVAILIN
004100
004200               INPUT FILE              -   RMSTK.BKNGMSTR  (SEQUENTIAL)
004300
004400               OUTPUT FILE             -   RMSTK.AVAILOUT
004500
004600               DUMP FILE               -   SYSOUT
004700
004800      ******************************************************************
004900      * CHANGE LOG
005000      * ----------
005100      * 06/10/18  RPN  ORIGINAL PROGRAM, CONVERTED FROM AN OLDER
005175      *                RECORD -SEARCH JOB FOR THE ROOMSTACK
005250      *                AVAILABILITY CONVERSION.
005400      * 08/02/18  RPN  OVERLAP TEST WAS ONLY CATCHING TWO OF THE
005471      *                THREE CASES - A NEW BOOKING THAT TOTALLY
005542      *                SWALLOWED AN EXISTING ONE SLIPPED THROUGH.
005613      *                ADDED THE THIRD "EXISTING CHECK-IN FALLS
005684      *                INSIDE THE CANDIDATE SPAN" LEG TO
005755      *                200-OVERLAP-TEST-RTN.
005900      * 11/20/18  RPN  CANCELLED BOOKINGS NOW SKIPPED AT
005960      *                TABLE-LOAD TIME INSTEAD OF BEING TESTED AND
006020      *                IGNORED - SIMPLER AND ONE FEWER FIELD TO
006080      *                CARRY IN THE TABLE.
006200      ******************************************************************
006300
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SOURCE-COMPUTER. IBM-390.
006700       OBJECT-COMPUTER. IBM-390.
006800       SPECIAL-NAMES.
006900           C01 IS TOP-OF-PAGE.
007000
007100       INPUT-OUTPUT SECTION.
007200       FILE-CONTROL.
007300           SELECT SYSOUT
007400           ASSIGN TO UT-S-SYSOUT
007500             ORGANIZATION IS SEQUENTIAL.
007600
007700           SELECT AVAILIN-FILE
007800           ASSIGN TO UT-S-AVAILIN
007900             ACCESS MODE IS SEQUENTIAL
008000             FILE STATUS IS IFCODE.
008100
008200           SELECT AVAILOUT-FILE
008300           ASSIGN TO UT-S-AVAILOUT
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS OFCODE.
008600
008700           SELECT BKNGMSTR-FILE
008800           ASSIGN TO BKNGMSTR
008900             ORGANIZATION IS SEQUENTIAL
009000             FILE STATUS IS BFCODE.
009100
009200       DATA DIVISION.
009300       FILE SECTION.
009400       FD  SYSOUT
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 130 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS SYSOUT-REC.
010000       01  SYSOUT-REC  PIC X(130).
010100
010200      ****** ONE DETAIL RECORD PER CANDIDATE ROOM/DATE-SPAN, PLUS A
010300      ****** TRAILER RECORD CARRYING THE RECORD COUNT
010400       FD  AVAILIN-FILE
010500           RECORDING MODE IS F
010600           LABEL RECORDS ARE STANDARD
010700           RECORD CONTAINS 74 CHARACTERS
010800           BLOCK CONTAINS 0 RECORDS
010900           DATA RECORD IS AVAIL-QUERY-REC-IN.
011000       01  AVAIL-QUERY-REC-IN PIC X(74).
011100
011200      ****** SAME SHAPE AS AVAILIN, WITH AVQ-AVAILABLE-FLAG FILLED IN
011300       FD  AVAILOUT-FILE
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 74 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS AVAIL-QUERY-REC-OUT.
011900       01  AVAIL-QUERY-REC-OUT PIC X(74).
012000
012100       FD  BKNGMSTR-FILE
012200           RECORD CONTAINS 158 CHARACTERS
012300           DATA RECORD IS BOOKING-MASTER-REC.
012400       01  BKNGMSTR-REC PIC X(158).
012500
012600       WORKING-STORAGE SECTION.
012700
012800       01  FILE-STATUS-CODES.
012900           05  IFCODE                  PIC X(2).
013000               88  CODE-READ           VALUE SPACES.
013100               88  NO-MORE-DATA        VALUE "10".
013200           05  OFCODE                  PIC X(2).
013300               88  CODE-WRITE          VALUE SPACES.
013400           05  BFCODE                  PIC X(2).
013500               88  CODE-READ-BKNG      VALUE SPACES.
013600               88  NO-MORE-BKNG        VALUE "10".
013700
013800           COPY AVAILQRY.
013900           COPY BKNGMSTR.
014000
014100       01  WS-TRAILER-REC.
014200           05  FILLER                  PIC X(01).
014300           05  IN-RECORD-COUNT         PIC 9(09).
014400           05  FILLER                  PIC X(64).
014500
014600      ******************************************************************
014700      *    BOOKING TABLE - LOADED ONCE AT HOUSEKEEPING FROM A STRAIGHT
014800      *    SEQUENTIAL PASS OF THE BOOKING MASTER.  CANCELLED BOOKINGS
014900      *    ARE NOT LOADED - THEY CAN NEVER BLOCK AVAILABILITY.
015000      ******************************************************************
015100       01  BOOKING-TABLE.
015200           05  BOOKING-TABLE-ENTRY OCCURS 2000 TIMES
015300                                    INDEXED BY BT-IDX.
015400               10  BT-ROOM-ID          PIC X(36).
015500               10  BT-CHECK-IN         PIC 9(08).
015600               10  BT-CHECK-OUT        PIC 9(08).
015700       01  BOOKING-TABLE-MAX          PIC 9(05) COMP VALUE 0.
015800
015900       01  MISC-WS-FLDS.
016000           05  AVAILABLE-SW            PIC X(01) VALUE "Y".
016100               88  ROOM-IS-AVAILABLE   VALUE "Y".
016200
016300       01  FLAGS-AND-SWITCHES.
016400           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
016500               88  NO-MORE-DATA-SW     VALUE "N".
016600
016700       01  COUNTERS-AND-ACCUMULATORS.
016800           05  RECORDS-READ            PIC S9(9) COMP.
016900           05  RECORDS-WRITTEN         PIC S9(9) COMP.
017000
017100       77  WS-DATE                     PIC 9(06).
017200
017300           COPY ABENDREC.
017400
017500       PROCEDURE DIVISION.
017600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700           PERFORM 100-MAINLINE THRU 100-EXIT
017800                   UNTIL NO-MORE-DATA-SW OR AVQ-TRAILER-REC.
017900           PERFORM 900-CLEANUP THRU 900-EXIT.
018000           MOVE +0 TO RETURN-CODE.
018100           GOBACK.
018200
018300       000-HOUSEKEEPING.
018400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018500           DISPLAY "******** BEGIN JOB RMAVAIL ********".
018600           ACCEPT WS-DATE FROM DATE.
018700           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TRAILER-REC.
018800
018900           OPEN INPUT AVAILIN-FILE, BKNGMSTR-FILE.
019000           OPEN OUTPUT AVAILOUT-FILE, SYSOUT.
019100
019200           PERFORM 050-LOAD-BOOKINGS-TABLE THRU 050-EXIT.
019300           PERFORM 900-READ-AVAILIN THRU 900-READ-EXIT.
019400           IF NO-MORE-DATA-SW
019500               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019600               GO TO 1000-ABEND-RTN.
019700       000-EXIT.
019800           EXIT.
019900
020000      ******************************************************************
020100      *    050-LOAD-BOOKINGS-TABLE - ONE PASS OF THE WHOLE BOOKING
020200      *    MASTER.  CANCELLED BOOKINGS ARE SKIPPED - SEE THE 11/20/18
020300      *    CHANGE ABOVE.
020400      ******************************************************************
020500       050-LOAD-BOOKINGS-TABLE.
020600           MOVE "050-LOAD-BOOKINGS-TABLE" TO PARA-NAME.
020700           MOVE ZERO TO BOOKING-TABLE-MAX.
020800       050-LOAD-LOOP.
020900           READ BKNGMSTR-FILE INTO BOOKING-MASTER-REC
021000               AT END
021100               GO TO 050-EXIT.
021200
021300           IF NOT BOOKING-CANCELLED
021400               ADD +1 TO BOOKING-TABLE-MAX
021500               SET BT-IDX TO BOOKING-TABLE-MAX
021600               MOVE BOOKING-ROOM-ID   TO BT-ROOM-ID(BT-IDX)
021700               MOVE BOOKING-CHECK-IN  TO BT-CHECK-IN(BT-IDX)
021800               MOVE BOOKING-CHECK-OUT TO BT-CHECK-OUT(BT-IDX).
021900
022000           GO TO 050-LOAD-LOOP.
022100       050-EXIT.
022200           EXIT.
022300
022400       100-MAINLINE.
022500           MOVE "100-MAINLINE" TO PARA-NAME.
022600           PERFORM 200-OVERLAP-TEST-RTN THRU 200-EXIT.
022700
022800           MOVE AVAILABLE-SW TO AVQ-AVAILABLE-FLAG.
022900           WRITE AVAIL-QUERY-REC-OUT FROM AVAIL-QUERY-REC.
023000           ADD +1 TO RECORDS-WRITTEN.
023100
023200           PERFORM 900-READ-AVAILIN THRU 900-READ-EXIT.
023300       100-EXIT.
023400           EXIT.
023500
023600      ******************************************************************
023700      *    200-OVERLAP-TEST-RTN - A CANDIDATE SPAN OVERLAPS AN EXISTING
023800      *    BOOKING ON THIS ROOM IF EITHER CANDIDATE ENDPOINT FALLS
023900      *    INSIDE THE EXISTING SPAN, OR THE EXISTING CHECK-IN FALLS
024000      *    INSIDE THE CANDIDATE SPAN - INCLUSIVE ON BOTH ENDS.  FIRST
024100      *    MATCH IS ENOUGH TO CALL THE ROOM UNAVAILABLE.
024200      ******************************************************************
024300       200-OVERLAP-TEST-RTN.
024400           MOVE "200-OVERLAP-TEST-RTN" TO PARA-NAME.
024500           MOVE "Y" TO AVAILABLE-SW.
024600
024700           IF BOOKING-TABLE-MAX = ZERO
024800               GO TO 200-EXIT.
024900
025000           SET BT-IDX TO 1.
025100           SEARCH BOOKING-TABLE-ENTRY
025200               AT END
025300                   NEXT SENTENCE
025400               WHEN BT-ROOM-ID(BT-IDX) = AVQ-ROOM-ID
025500                AND ((AVQ-CHECK-IN NOT < BT-CHECK-IN(BT-IDX)
025600                       AND AVQ-CHECK-IN NOT > BT-CHECK-OUT(BT-IDX))
025700                 OR  (AVQ-CHECK-OUT NOT < BT-CHECK-IN(BT-IDX)
025800                       AND AVQ-CHECK-OUT NOT > BT-CHECK-OUT(BT-IDX))
025900                 OR  (BT-CHECK-IN(BT-IDX) NOT < AVQ-CHECK-IN
026000                       AND BT-CHECK-IN(BT-IDX) NOT > AVQ-CHECK-OUT))
026100                   MOVE "N" TO AVAILABLE-SW.
026200       200-EXIT.
026300           EXIT.
026400
026500       900-READ-AVAILIN.
026600           MOVE "900-READ-AVAILIN" TO PARA-NAME.
026700           READ AVAILIN-FILE INTO AVAIL-QUERY-REC
026800               AT END
026900               MOVE "N" TO MORE-DATA-SW
027000           END-READ.
027100
027200           IF NOT NO-MORE-DATA-SW
027300               ADD +1 TO RECORDS-READ.
027400       900-READ-EXIT.
027500           EXIT.
027600
027700       950-CLOSE-FILES.
027800           MOVE "950-CLOSE-FILES" TO PARA-NAME.
027900           CLOSE AVAILIN-FILE, AVAILOUT-FILE, BKNGMSTR-FILE, SYSOUT.
028000       950-EXIT.
028100           EXIT.
028200
028300       900-CLEANUP.
028400           MOVE "900-CLEANUP" TO PARA-NAME.
028500           IF NOT AVQ-TRAILER-REC
028600               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
028700               GO TO 1000-ABEND-RTN.
028800
028900           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
029000               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
029100                                         TO ABEND-REASON
029200               MOVE RECORDS-READ         TO ACTUAL-VAL
029300               MOVE IN-RECORD-COUNT      TO EXPECTED-VAL
029400               WRITE SYSOUT-REC FROM ABEND-REC.
029500
029600           MOVE "T"              TO AVQ-RECORD-TYPE.
029700           MOVE RECORDS-WRITTEN  TO IN-RECORD-COUNT.
029800           WRITE AVAIL-QUERY-REC-OUT FROM WS-TRAILER-REC.
029900
030000           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
030100
030200           DISPLAY "** RECORDS READ    **" RECORDS-READ.
030300           DISPLAY "** RECORDS WRITTEN **" RECORDS-WRITTEN.
030400           DISPLAY "******** NORMAL END OF JOB RMAVAIL ********".
030500       900-EXIT.
030600           EXIT.
030700
030800       1000-ABEND-RTN.
030900           WRITE SYSOUT-REC FROM ABEND-REC.
031000           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
031100           DISPLAY "*** ABNORMAL END OF JOB - RMAVAIL ***" UPON CONSOLE.
031200           MOVE +16 TO RETURN-CODE.
031300           STOP RUN.
