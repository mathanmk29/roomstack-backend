000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BKNGUPDT.
000400       AUTHOR. R. P. NOONAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/06/18.
000700       DATE-COMPILED. 06/06/18.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS PROGRAM APPLIES THE EDITED BOOKING-REQUEST FILE
001400      *          (FROM BKNGEDIT) AGAINST THE ROOM MASTER AND BOOKING
001500      *          MASTER.  FOR EVERY DETAIL RECORD IT:
001600      *
001700      *              1. LOOKS UP THE ROOM AND MARKS IT OCCUPIED
001800      *              2. WRITES A NEW BOOKING MASTER RECORD, CONFIRMED
001900      *              3. CALLS BILLCALC AND WRITES A NEW BILL MASTER
002000      *                 RECORD, PENDING PAYMENT
002100      *
002200      *          A REQUEST WHOSE ROOM-ID IS NOT ON THE ROOM MASTER, OR
002300      *          WHOSE CUSTOMER-ID IS NOT ON THE CUSTOMER MASTER, IS
002400      *          DROPPED WITH NO OUTPUT AT ALL - NO BOOKING, NO ROOM
002500      *          REWRITE, NO BILL.  THIS IS THE SAME "ABORT QUIETLY"
002600      *          BEHAVIOR THE ONLINE SIDE HAS ALWAYS HAD FOR A BAD
002700      *          ROOM-ID OR CUSTOMER-ID, SO WE ARE NOT CHANGING IT HERE.
002800      *
002900      *          DIRECT DESCENDANT OF AN OLDER DAILY-TRANSACTION UPDATE
003000      *          JOB FROM THE OLD SYSTEM - SAME HOUSEKEEPING/MAINLINE/
003100      *          APPLY-UPDATES SHAPE, SAME TRAILER-RECORD BALANCE AT
003200      *          THE BACK END.
003300      *
003400      ******************************************************************
003500
003600               INPUT FILE              -   RMSTK.BKNGOUT  (FROM BKNGEDIT)
003700
003800               I-O FILE                -   RMSTK.ROOMMSTR  (RELATIVE)
003900
004000               INPUT FILE              -   RMSTK.CUSTMSTR  (RELATIVE)
004100
004200               OUTPUT FILE             -   RMSTK.BKNGMSTR
004300
004400               OUTPUT FILE             -   RMSTK.BILLMSTR
004500
004600               DUMP FILE               -   SYSOUT
004700
004800      ******************************************************************
004900      * CHANGE LOG
005000      * ----------
005100      * 06/06/18  RPN  ORIGINAL PROGRAM, CONVERTED FROM AN OLDER
005175      *                DAILY TRANSACTION UPDATE JOB FOR THE
005250      *                ROOMSTACK BOOKING CONVERSION.
005400      * 06/20/18  RPN  ROOM MASTER MOVED FROM VSAM INDEXED TO
005460      *                RELATIVE - THIS BOX HAS NO INDEXED-FILE
005520      *                SUPPORT. ADDED THE 800-LOAD-ROOM-INDEX
005580      *                PRIMING PASS.
005700      * 01/09/19  RPN  CALLS NITECALC THROUGH BILLCALC NOW INSTEAD
005750      *                OF DOING DATE MATH HERE - SEE BILLCALC'S
005800      *                OWN LOG.
005900      * 09/18/19  GKT  A REQUEST AGAINST A ROOM-ID NOT ON THE
005966      *                MASTER WAS BLOWING UP THE RUN. CONFIRMED
006032      *                WITH THE BOOKING TEAM THAT THE CORRECT
006098      *                BEHAVIOR IS TO DROP THE REQUEST QUIETLY -
006164      *                SEE 400-APPLY-UPDATES.
006300      * 10/08/19  RPN  ADDED THE CUSTOMER-MASTER LOOKUP - A
006371      *                REQUEST AGAINST A CUSTOMER-ID NOT ON FILE
006442      *                WAS SLIPPING THROUGH AND WRITING A BOOKING
006513      *                FOR A CUSTOMER THAT DOESN'T EXIST. SAME
006584      *                DROP-QUIETLY HANDLING AS THE ROOM-ID CHECK
006655      *                ABOVE.
006800      ******************************************************************
006900
007000       ENVIRONMENT DIVISION.
007100       CONFIGURATION SECTION.
007200       SOURCE-COMPUTER. IBM-390.
007300       OBJECT-COMPUTER. IBM-390.
007400       SPECIAL-NAMES.
007500           C01 IS TOP-OF-PAGE.
007600
007700       INPUT-OUTPUT SECTION.
007800       FILE-CONTROL.
007900           SELECT SYSOUT
008000           ASSIGN TO UT-S-SYSOUT
008100             ORGANIZATION IS SEQUENTIAL.
008200
008300           SELECT BKNGOUT-FILE
008400           ASSIGN TO UT-S-BKNGOUT
008500             ACCESS MODE IS SEQUENTIAL
008600             FILE STATUS IS IFCODE.
008700
008800           SELECT BKNGMSTR-FILE
008900           ASSIGN TO BKNGMSTR
009000             ORGANIZATION IS SEQUENTIAL
009100             FILE STATUS IS OFCODE.
009200
009300           SELECT BILLMSTR-FILE
009400           ASSIGN TO BILLMSTR
009500             ORGANIZATION IS SEQUENTIAL
009600             FILE STATUS IS BFCODE.
009700
009800           SELECT ROOMMSTR-FILE
009900                  ASSIGN       TO ROOMMSTR
010000                  ORGANIZATION IS RELATIVE
010100                  ACCESS MODE  IS RANDOM
010200                  RELATIVE KEY IS ROOM-RRN
010300                  FILE STATUS  IS ROOMMSTR-STATUS.
010400
010500           SELECT CUSTMSTR-FILE
010600                  ASSIGN       TO CUSTMSTR
010700                  ORGANIZATION IS RELATIVE
010800                  ACCESS MODE  IS RANDOM
010900                  RELATIVE KEY IS CUST-RRN
011000                  FILE STATUS  IS CUSTMSTR-STATUS.
011100
011200       DATA DIVISION.
011300       FILE SECTION.
011400       FD  SYSOUT
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 130 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS SYSOUT-REC.
012000       01  SYSOUT-REC  PIC X(130).
012100
012200      ****** GOOD, EDITED BOOKING REQUESTS FROM BKNGEDIT - ONE DETAIL
012300      ****** RECORD PER NEW BOOKING PLUS A TRAILER RECORD
012400       FD  BKNGOUT-FILE
012500           RECORDING MODE IS F
012600           LABEL RECORDS ARE STANDARD
012700           RECORD CONTAINS 149 CHARACTERS
012800           BLOCK CONTAINS 0 RECORDS
012900           DATA RECORD IS BOOKING-TRAN-REC-IN.
013000       01  BOOKING-TRAN-REC-IN  PIC X(149).
013100
013200      ****** NEW BOOKING MASTER RECORDS ARE APPENDED HERE - THIS STEP
013300      ****** NEVER REWRITES AN EXISTING BOOKING, ONLY ADDS
013400       FD  BKNGMSTR-FILE
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           RECORD CONTAINS 158 CHARACTERS
013800           BLOCK CONTAINS 0 RECORDS
013900           DATA RECORD IS BOOKING-MASTER-REC-OUT.
014000       01  BOOKING-MASTER-REC-OUT PIC X(158).
014100
014200      ****** NEW BILL MASTER RECORDS ARE APPENDED HERE, ONE PER BOOKING
014300       FD  BILLMSTR-FILE
014400           RECORDING MODE IS F
014500           LABEL RECORDS ARE STANDARD
014600           RECORD CONTAINS 130 CHARACTERS
014700           BLOCK CONTAINS 0 RECORDS
014800           DATA RECORD IS BILL-MASTER-REC-OUT.
014900       01  BILL-MASTER-REC-OUT PIC X(130).
015000
015100      ****** ROOM MASTER - RELATIVE ORGANIZATION, RRN RESOLVED FROM
015200      ****** ROOM-ID THROUGH THE ROOM-INDEX TABLE AT 800-LOAD-ROOM-INDEX
015300       FD  ROOMMSTR-FILE
015400           RECORD CONTAINS 97 CHARACTERS
015500           DATA RECORD IS ROOM-MASTER-REC.
015600       01  ROOMMSTR-REC  PIC X(97).
015700
015800      ****** CUSTOMER MASTER - KEY-ONLY RECORD, RELATIVE ORGANIZATION,
015900      ****** RRN RESOLVED FROM CUSTOMER-ID THROUGH THE CUSTOMER-INDEX
016000      ****** TABLE AT 800-LOAD-CUSTOMER-INDEX
016100       FD  CUSTMSTR-FILE
016200           RECORD CONTAINS 80 CHARACTERS
016300           DATA RECORD IS CUSTOMER-MASTER-REC.
016400       01  CUSTMSTR-REC  PIC X(80).
016500
016600       WORKING-STORAGE SECTION.
016700
016800       01  FILE-STATUS-CODES.
016900           05  IFCODE                  PIC X(2).
017000               88  CODE-READ           VALUE SPACES.
017100               88  NO-MORE-DATA        VALUE "10".
017200           05  OFCODE                  PIC X(2).
017300               88  CODE-WRITE          VALUE SPACES.
017400           05  BFCODE                  PIC X(2).
017500               88  CODE-WRITE-BILL     VALUE SPACES.
017600           05  ROOMMSTR-STATUS         PIC X(2).
017700               88  ROOM-RECORD-FOUND   VALUE "00".
017800           05  CUSTMSTR-STATUS         PIC X(2).
017900               88  CUST-RECORD-FOUND   VALUE "00".
018000
018100           COPY BKNGTRAN.
018200           COPY ROOMMSTR.
018300           COPY CUSTMSTR.
018400           COPY BKNGMSTR.
018500           COPY BILLMSTR.
018600           COPY STATMAP.
018700
018800       01  WS-TRAILER-REC.
018900           05  FILLER                  PIC X(01).
019000           05  IN-RECORD-COUNT         PIC 9(09).
019100           05  FILLER                  PIC X(139).
019200
019300      ******************************************************************
019400      *    ROOM-INDEX TABLE - LOADED ONCE AT HOUSEKEEPING BY A SEQUENTIAL
019500      *    PASS OF THE RELATIVE ROOM FILE (800-LOAD-ROOM-INDEX).  EVERY
019600      *    RANDOM ROOM-MASTER READ IN THIS PROGRAM GOES THROUGH THIS
019700      *    TABLE FIRST TO TURN A ROOM-ID INTO AN RRN - THIS BOX HAS NO
019800      *    INDEXED-FILE SUPPORT SO THERE IS NO OTHER WAY TO GET THERE.
019900      ******************************************************************
020000       01  ROOM-INDEX-TABLE.
020100           05  ROOM-INDEX-ENTRY OCCURS 500 TIMES
020200                                INDEXED BY RI-IDX.
020300               10  RI-ROOM-ID          PIC X(36).
020400               10  RI-RRN              PIC 9(05) COMP.
020500       01  ROOM-INDEX-MAX             PIC 9(05) COMP VALUE 0.
020600       01  ROOM-RRN                   PIC 9(05) COMP.
020700
020800      ******************************************************************
020900      *    CUSTOMER-INDEX TABLE - SAME IDIOM AS THE ROOM-INDEX TABLE
021000      *    ABOVE, BUILT BY 800-LOAD-CUSTOMER-INDEX SO BKTR-CUSTOMER-ID
021100      *    CAN BE PROVEN ON FILE BEFORE WE WRITE ANYTHING.
021200      ******************************************************************
021300       01  CUST-INDEX-TABLE.
021400           05  CUST-INDEX-ENTRY OCCURS 3000 TIMES
021500                                INDEXED BY CI-IDX.
021600               10  CI-CUSTOMER-ID      PIC X(36).
021700               10  CI-RRN              PIC 9(05) COMP.
021800       01  CUST-INDEX-MAX             PIC 9(05) COMP VALUE 0.
021900       01  CUST-RRN                   PIC 9(05) COMP.
022000
022100       01  MISC-WS-FLDS.
022200           05  ROOM-FOUND-SW          PIC X(01) VALUE "N".
022300               88  ROOM-WAS-FOUND     VALUE "Y".
022400           05  CUST-FOUND-SW          PIC X(01) VALUE "N".
022500               88  CUST-WAS-FOUND     VALUE "Y".
022600           05  BILLCALC-RET-CD        PIC 9(04) COMP.
022700
022800       01  CALC-BILL-REC.
022900           05  BKCALC-CHECK-IN          PIC 9(08).
023000           05  BKCALC-CHECK-OUT         PIC 9(08).
023100           05  BKCALC-ROOM-PRICE        PIC S9(7)V99 COMP-3.
023200           05  BKCALC-NIGHTS            PIC 9(05).
023300           05  BKCALC-ROOM-CHARGE       PIC S9(7)V99 COMP-3.
023400           05  BKCALC-TAX-AMOUNT        PIC S9(7)V99 COMP-3.
023500           05  BKCALC-TOTAL             PIC S9(7)V99 COMP-3.
023600
023700       01  FLAGS-AND-SWITCHES.
023800           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023900               88  NO-MORE-DATA-SW     VALUE "N".
024000
024100       01  COUNTERS-AND-ACCUMULATORS.
024200           05  RECORDS-READ            PIC S9(9) COMP.
024300           05  RECORDS-WRITTEN         PIC S9(9) COMP.
024400           05  RECORDS-DROPPED         PIC S9(7) COMP.
024500
024600       77  WS-DATE                     PIC 9(06).
024700       77  WS-BILL-SEQ                 PIC 9(09) COMP VALUE 0.
024800
024900           COPY ABENDREC.
025000
025100       PROCEDURE DIVISION.
025200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025300           PERFORM 100-MAINLINE THRU 100-EXIT
025400                   UNTIL NO-MORE-DATA-SW OR BKTR-TRAILER-REC.
025500           PERFORM 900-CLEANUP THRU 900-EXIT.
025600           MOVE +0 TO RETURN-CODE.
025700           GOBACK.
025800
025900       000-HOUSEKEEPING.
026000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026100           DISPLAY "******** BEGIN JOB BKNGUPDT ********".
026200           ACCEPT WS-DATE FROM DATE.
026300           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TRAILER-REC.
026400
026500           OPEN INPUT BKNGOUT-FILE.
026600           OPEN OUTPUT BKNGMSTR-FILE, BILLMSTR-FILE, SYSOUT.
026700           OPEN I-O ROOMMSTR-FILE.
026800           OPEN INPUT CUSTMSTR-FILE.
026900
027000           PERFORM 800-LOAD-ROOM-INDEX THRU 800-EXIT.
027100           PERFORM 810-LOAD-CUSTOMER-INDEX THRU 810-EXIT.
027200           PERFORM 900-READ-BKNGOUT THRU 900-READ-EXIT.
027300           IF NO-MORE-DATA-SW
027400               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
027500               GO TO 1000-ABEND-RTN.
027600       000-EXIT.
027700           EXIT.
027800
027900      ******************************************************************
028000      *    BUILD THE ROOM-ID -> RRN TABLE BY READING THE ROOM FILE
028100      *    SEQUENTIALLY ONCE, FRONT TO BACK, BEFORE ANY RANDOM I/O.
028200      ******************************************************************
028300       800-LOAD-ROOM-INDEX.
028400           MOVE "800-LOAD-ROOM-INDEX" TO PARA-NAME.
028500           MOVE ZERO TO ROOM-RRN, ROOM-INDEX-MAX.
028600       800-LOAD-LOOP.
028700           ADD +1 TO ROOM-RRN.
028800           READ ROOMMSTR-FILE INTO ROOM-MASTER-REC
028900               AT END
029000               GO TO 800-EXIT.
029100
029200           ADD +1 TO ROOM-INDEX-MAX.
029300           SET RI-IDX TO ROOM-INDEX-MAX.
029400           MOVE ROOM-ID          TO RI-ROOM-ID(RI-IDX).
029500           MOVE ROOM-RRN         TO RI-RRN(RI-IDX).
029600           GO TO 800-LOAD-LOOP.
029700       800-EXIT.
029800           EXIT.
029900
030000      ******************************************************************
030100      *    BUILD THE CUSTOMER-ID -> RRN TABLE THE SAME WAY, READING THE
030200      *    KEY-ONLY CUSTOMER FILE SEQUENTIALLY ONCE BEFORE ANY RANDOM
030300      *    I/O.
030400      ******************************************************************
030500       810-LOAD-CUSTOMER-INDEX.
030600           MOVE "810-LOAD-CUSTOMER-INDEX" TO PARA-NAME.
030700           MOVE ZERO TO CUST-RRN, CUST-INDEX-MAX.
030800       810-LOAD-LOOP.
030900           ADD +1 TO CUST-RRN.
031000           READ CUSTMSTR-FILE INTO CUSTOMER-MASTER-REC
031100               AT END
031200               GO TO 810-EXIT.
031300
031400           ADD +1 TO CUST-INDEX-MAX.
031500           SET CI-IDX TO CUST-INDEX-MAX.
031600           MOVE CUSTOMER-ID      TO CI-CUSTOMER-ID(CI-IDX).
031700           MOVE CUST-RRN         TO CI-RRN(CI-IDX).
031800           GO TO 810-LOAD-LOOP.
031900       810-EXIT.
032000           EXIT.
032100
032200      ******************************************************************
032300      *    RESOLVE BKTR-ROOM-ID TO AN RRN BY SEARCHING THE TABLE BUILT
032400      *    ABOVE, THEN READ THE ROOM MASTER RANDOM BY THAT RRN.
032500      ******************************************************************
032600       850-FIND-ROOM.
032700           MOVE "850-FIND-ROOM" TO PARA-NAME.
032800           MOVE "N" TO ROOM-FOUND-SW.
032900           SET RI-IDX TO 1.
033000           SEARCH ROOM-INDEX-ENTRY
033100               AT END
033200                   MOVE "N" TO ROOM-FOUND-SW
033300               WHEN RI-ROOM-ID(RI-IDX) = BKTR-ROOM-ID
033400                   MOVE RI-RRN(RI-IDX) TO ROOM-RRN
033500                   READ ROOMMSTR-FILE INTO ROOM-MASTER-REC
033600                       INVALID KEY
033700                           MOVE "N" TO ROOM-FOUND-SW
033800                       NOT INVALID KEY
033900                           MOVE "Y" TO ROOM-FOUND-SW
034000                   END-READ.
034100       850-EXIT.
034200           EXIT.
034300
034400      ******************************************************************
034500      *    RESOLVE BKTR-CUSTOMER-ID TO AN RRN THE SAME WAY, THEN READ
034600      *    THE CUSTOMER MASTER RANDOM BY THAT RRN - WE DO NOT KEEP THE
034700      *    CUSTOMER RECORD BEYOND PROVING IT EXISTS.
034800      ******************************************************************
034900       870-FIND-CUSTOMER.
035000           MOVE "870-FIND-CUSTOMER" TO PARA-NAME.
035100           MOVE "N" TO CUST-FOUND-SW.
035200           SET CI-IDX TO 1.
035300           SEARCH CUST-INDEX-ENTRY
035400               AT END
035500                   MOVE "N" TO CUST-FOUND-SW
035600               WHEN CI-CUSTOMER-ID(CI-IDX) = BKTR-CUSTOMER-ID
035700                   MOVE CI-RRN(CI-IDX) TO CUST-RRN
035800                   READ CUSTMSTR-FILE INTO CUSTOMER-MASTER-REC
035900                       INVALID KEY
036000                           MOVE "N" TO CUST-FOUND-SW
036100                       NOT INVALID KEY
036200                           MOVE "Y" TO CUST-FOUND-SW
036300                   END-READ.
036400       870-EXIT.
036500           EXIT.
036600
036700       100-MAINLINE.
036800           MOVE "100-MAINLINE" TO PARA-NAME.
036900           PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
037000           PERFORM 900-READ-BKNGOUT THRU 900-READ-EXIT.
037100       100-EXIT.
037200           EXIT.
037300
037400      ******************************************************************
037500      *    400-APPLY-UPDATES DOES THE WORK FOR ONE BOOKING REQUEST -
037600      *    ROOM-ID NOT FOUND MEANS DROP THE REQUEST WITH NO OUTPUT AT
037700      *    ALL, PER THE 09/18/19 CHANGE ABOVE.  CUSTOMER-ID NOT FOUND
037800      *    DROPS THE SAME WAY, PER THE 10/08/19 CHANGE.
037900      ******************************************************************
038000       400-APPLY-UPDATES.
038100           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
038200           PERFORM 850-FIND-ROOM THRU 850-EXIT.
038300           PERFORM 870-FIND-CUSTOMER THRU 870-EXIT.
038400
038500           IF NOT ROOM-WAS-FOUND OR NOT CUST-WAS-FOUND
038600               ADD +1 TO RECORDS-DROPPED
038700               GO TO 400-EXIT.
038800
038900           MOVE "OCCUPIED  "           TO ROOM-STATUS.
039000           REWRITE ROOMMSTR-REC FROM ROOM-MASTER-REC
039100               INVALID KEY
039200                   MOVE "** PROBLEM REWRITING ROOMMSTR" TO ABEND-REASON
039300                   MOVE ROOMMSTR-STATUS TO EXPECTED-VAL
039400                   GO TO 1000-ABEND-RTN
039500           END-REWRITE.
039600
039700           MOVE BKTR-BOOKING-ID        TO BOOKING-ID.
039800           MOVE BKTR-ROOM-ID           TO BOOKING-ROOM-ID.
039900           MOVE BKTR-CUSTOMER-ID       TO BOOKING-CUSTOMER-ID.
040000           MOVE BKTR-CHECK-IN          TO BOOKING-CHECK-IN.
040100           MOVE BKTR-CHECK-OUT         TO BOOKING-CHECK-OUT.
040200           MOVE BKTR-ADULTS            TO BOOKING-ADULTS.
040300           MOVE BKTR-CHILDREN          TO BOOKING-CHILDREN.
040400           MOVE "CONFIRMED "           TO BOOKING-STATUS.
040500
040600           WRITE BOOKING-MASTER-REC-OUT FROM BOOKING-MASTER-REC.
040700           ADD +1 TO RECORDS-WRITTEN.
040800
040900           PERFORM 500-CALC-AND-WRITE-BILL THRU 500-EXIT.
041000       400-EXIT.
041100           EXIT.
041200
041300       500-CALC-AND-WRITE-BILL.
041400           MOVE "500-CALC-AND-WRITE-BILL" TO PARA-NAME.
041500           MOVE BOOKING-CHECK-IN       TO BKCALC-CHECK-IN.
041600           MOVE BOOKING-CHECK-OUT      TO BKCALC-CHECK-OUT.
041700           MOVE ROOM-PRICE             TO BKCALC-ROOM-PRICE.
041800
041900           CALL 'BILLCALC' USING CALC-BILL-REC, BILLCALC-RET-CD.
042000
042100           ADD +1 TO WS-BILL-SEQ.
042200           MOVE BOOKING-ID             TO BILL-BOOKING-ID.
042300           STRING BOOKING-ID(1:26) "-" WS-BILL-SEQ
042400                  DELIMITED BY SIZE INTO BILL-ID.
042500           MOVE BKCALC-NIGHTS          TO BILL-NIGHTS.
042600           MOVE BKCALC-ROOM-CHARGE     TO BILL-ROOM-CHARGE.
042700           MOVE BKCALC-TAX-AMOUNT      TO BILL-TAX-AMOUNT.
042800           MOVE BKCALC-TOTAL           TO BILL-TOTAL.
042900           MOVE "PENDING   "           TO BILL-PAYMENT-STATUS.
043000           MOVE ZERO                   TO BILL-PAYMENT-DATE.
043100
043200           WRITE BILL-MASTER-REC-OUT FROM BILL-MASTER-REC.
043300       500-EXIT.
043400           EXIT.
043500
043600       900-READ-BKNGOUT.
043700           MOVE "900-READ-BKNGOUT" TO PARA-NAME.
043800           READ BKNGOUT-FILE INTO BOOKING-TRAN-REC
043900               AT END
044000               MOVE "N" TO MORE-DATA-SW
044100           END-READ.
044200
044300           IF NOT NO-MORE-DATA-SW
044400               ADD +1 TO RECORDS-READ.
044500       900-READ-EXIT.
044600           EXIT.
044700
044800       950-CLOSE-FILES.
044900           MOVE "950-CLOSE-FILES" TO PARA-NAME.
045000           CLOSE BKNGOUT-FILE, BKNGMSTR-FILE, BILLMSTR-FILE,
045100                 ROOMMSTR-FILE, CUSTMSTR-FILE, SYSOUT.
045200       950-EXIT.
045300           EXIT.
045400
045500       900-CLEANUP.
045600           MOVE "900-CLEANUP" TO PARA-NAME.
045700           IF NOT BKTR-TRAILER-REC
045800               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
045900               GO TO 1000-ABEND-RTN.
046000
046100           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
046200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
046300                                         TO ABEND-REASON
046400               MOVE RECORDS-READ         TO ACTUAL-VAL
046500               MOVE IN-RECORD-COUNT      TO EXPECTED-VAL
046600               WRITE SYSOUT-REC FROM ABEND-REC.
046700
046800           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
046900
047000           DISPLAY "** RECORDS READ    **" RECORDS-READ.
047100           DISPLAY "** RECORDS WRITTEN **" RECORDS-WRITTEN.
047200           DISPLAY "** RECORDS DROPPED (NO SUCH ROOM/CUSTOMER) **"
047300                    RECORDS-DROPPED.
047400           DISPLAY "******** NORMAL END OF JOB BKNGUPDT ********".
047500       900-EXIT.
047600           EXIT.
047700
047800       1000-ABEND-RTN.
047900           WRITE SYSOUT-REC FROM ABEND-REC.
048000           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
048100           DISPLAY "*** ABNORMAL END OF JOB - BKNGUPDT ***" UPON CONSOLE.
048200           MOVE +16 TO RETURN-CODE.
048300           STOP RUN.
