000100      ******************************************************************
000200      *    COPYBOOK   -  DELTRAN
000300      *    DESCRIPTION -  BOOKING DELETION TRANSACTION RECORD.  ONE
000400      *                   DETAIL RECORD PER BOOKING TO BE REMOVED, PLUS
000500      *                   A TRAILER RECORD CARRYING THE RECORD COUNT.
000600      *                   READ BY BKNGDEL.
000700      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
000800      ******************************************************************
000900      * 06/09/18  RPN  ORIGINAL LAYOUT.
001000      ******************************************************************
001100       01  DELETE-TRAN-REC.
001200           05  DLTR-RECORD-TYPE         PIC X(01).
001300               88  DLTR-DETAIL-REC      VALUE "D".
001400               88  DLTR-TRAILER-REC     VALUE "T".
001500           05  DLTR-BOOKING-ID          PIC X(36).
001600           05  FILLER                   PIC X(20).
