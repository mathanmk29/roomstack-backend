000100      ******************************************************************
000200      *    COPYBOOK   -  PAYTRAN
000300      *    DESCRIPTION -  BILL PAYMENT-POSTING TRANSACTION RECORD.  ONE
000400      *                   DETAIL RECORD PER PAYMENT-STATUS CHANGE
000500      *                   POSTED AGAINST A BILL, PLUS A TRAILER RECORD
000600      *                   CARRYING THE RECORD COUNT.  READ BY BILPYUPD.
000700      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
000800      ******************************************************************
000900      * 06/08/18  RPN  ORIGINAL LAYOUT.
001000      ******************************************************************
001100       01  PAYMENT-TRAN-REC.
001200           05  PYTR-RECORD-TYPE         PIC X(01).
001300               88  PYTR-DETAIL-REC      VALUE "D".
001400               88  PYTR-TRAILER-REC     VALUE "T".
001500           05  PYTR-BILL-ID             PIC X(36).
001600           05  PYTR-NEW-PAYMENT-STATUS  PIC X(10).
001700               88  PYTR-TO-PENDING      VALUE "PENDING   ".
001800               88  PYTR-TO-PARTIAL      VALUE "PARTIAL   ".
001900               88  PYTR-TO-PAID         VALUE "PAID      ".
002000           05  FILLER                   PIC X(20).
