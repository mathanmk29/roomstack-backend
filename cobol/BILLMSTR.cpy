000100      ******************************************************************
000200      *    COPYBOOK   -  BILLMSTR
000300      *    DESCRIPTION -  BILL MASTER RECORD.  ONE ENTRY PER BOOKING -
000400      *                   BILPYUPD IS THE ONLY PROGRAM THAT REWRITES
000500      *                   THIS FILE AFTER BKNGUPDT FIRST WRITES IT.
000600      *                   RELATIVE ORGANIZATION, KEYED BY BILL-ID
000700      *                   THROUGH THE IN-MEMORY BILL-INDEX TABLE.
000800      *                   SECONDARY LOOKUP BY BILL-BOOKING-ID IS A
000900      *                   SEQUENTIAL SCAN (ONE BILL PER BOOKING).
001000      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
001100      ******************************************************************
001200      * 06/05/18  RPN  ORIGINAL LAYOUT.
001300      * 03/11/19  RPN  ADDED BILL-PAYMENT-DATE-X REDEFINES -
001360      *                COLLECTIONS WANTED THE YEAR-MONTH WITHOUT A
001420      *                SEPARATE CALL TO NITECALC JUST TO SLICE A
001480      *                DATE WE ALREADY HAVE.
001600      * 03/11/19  RPN  ADDED BILL-TOTAL-X REDEFINES FOR THE SAME
001660      *                REASON ON THE MONEY SIDE - OLD COLLECTIONS
001720      *                EXTRACT READS THE PACKED FIELD AS RAW
001780      *                BYTES.
001900      ******************************************************************
002000       01  BILL-MASTER-REC.
002100      ******************************************************************
002200      *        BILL-ID IS THE BUSINESS KEY - UNIQUE ACROSS THE FILE
002300      ******************************************************************
002400           05  BILL-ID                  PIC X(36).
002500           05  BILL-BOOKING-ID          PIC X(36).
002600           05  BILL-NIGHTS              PIC 9(05).
002700           05  BILL-ROOM-CHARGE         PIC S9(7)V99 COMP-3.
002800           05  BILL-TAX-AMOUNT          PIC S9(7)V99 COMP-3.
002900           05  BILL-TOTAL               PIC S9(7)V99 COMP-3.
003000           05  BILL-TOTAL-X REDEFINES BILL-TOTAL
003100                                        PIC X(05).
003200           05  BILL-PAYMENT-STATUS      PIC X(10).
003300               88  PAYMENT-PENDING      VALUE "PENDING   ".
003400               88  PAYMENT-PARTIAL      VALUE "PARTIAL   ".
003500               88  PAYMENT-PAID         VALUE "PAID      ".
003600           05  BILL-PAYMENT-DATE        PIC 9(08).
003700           05  BILL-PAYMENT-DATE-X REDEFINES BILL-PAYMENT-DATE.
003800               10  BPAY-CC              PIC 9(02).
003900               10  BPAY-YY              PIC 9(02).
004000               10  BPAY-MM              PIC 9(02).
004100               10  BPAY-DD              PIC 9(02).
004200      ******************************************************************
004300      *        RESERVED FOR FUTURE ROOMSTACK FOLIO / INVOICE-LINE WORK.
004400      *        FILLER ONLY.
004500      ******************************************************************
004600           05  FILLER                   PIC X(20).
