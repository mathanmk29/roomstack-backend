000100      ******************************************************************
000200      *    COPYBOOK   -  BKNGMSTR
000300      *    DESCRIPTION -  BOOKING MASTER RECORD.  ONE ENTRY PER GUEST
000400      *                   RESERVATION.  RELATIVE ORGANIZATION, KEYED BY
000500      *                   BOOKING-ID THROUGH THE IN-MEMORY BOOKING-INDEX
000600      *                   TABLE (SEE 800-LOAD-BOOKING-INDEX IN EACH
000700      *                   PROGRAM THAT RANDOM-ACCESSES THIS FILE).
000800      *                   SECONDARY LOOKUP BY BOOKING-ROOM-ID OR
000900      *                   BOOKING-CUSTOMER-ID IS A SEQUENTIAL SCAN -
001000      *                   SEE RMAVAIL.
001100      *    MAINTAINED BY - COBOL DEVELOPMENT CENTER
001200      ******************************************************************
001300      * 06/04/18  RPN  ORIGINAL LAYOUT.
001400      * 11/20/18  RPN  ADDED THE CHECK-IN/CHECK-OUT REDEFINES SO
001475      *                RMAVAIL COULD COMPARE CENTURY-YEAR WITHOUT
001550      *                RE-UNSTRINGING THE WHOLE DATE EVERY PASS.
001700      * 02/14/19  GKT  ADDED BOOKING-STATUS-FLAGS REDEFINES TO
001766      *                MATCH THE ONE ALREADY ON ROOMMSTR.
001900      ******************************************************************
002000       01  BOOKING-MASTER-REC.
002100      ******************************************************************
002200      *        BOOKING-ID IS THE BUSINESS KEY - UNIQUE ACROSS THE FILE
002300      ******************************************************************
002400           05  BOOKING-ID               PIC X(36).
002500           05  BOOKING-ROOM-ID          PIC X(36).
002600           05  BOOKING-CUSTOMER-ID      PIC X(36).
002700           05  BOOKING-CHECK-IN         PIC 9(08).
002800           05  BOOKING-CHECK-IN-X REDEFINES BOOKING-CHECK-IN.
002900               10  BKIN-CC              PIC 9(02).
003000               10  BKIN-YY              PIC 9(02).
003100               10  BKIN-MM              PIC 9(02).
003200               10  BKIN-DD              PIC 9(02).
003300           05  BOOKING-CHECK-OUT        PIC 9(08).
003400           05  BOOKING-CHECK-OUT-X REDEFINES BOOKING-CHECK-OUT.
003500               10  BKOUT-CC             PIC 9(02).
003600               10  BKOUT-YY             PIC 9(02).
003700               10  BKOUT-MM             PIC 9(02).
003800               10  BKOUT-DD             PIC 9(02).
003900           05  BOOKING-ADULTS           PIC 9(02).
004000           05  BOOKING-CHILDREN         PIC 9(02).
004100           05  BOOKING-STATUS           PIC X(10).
004200               88  BOOKING-CONFIRMED    VALUE "CONFIRMED ".
004300               88  BOOKING-CHECKED-IN   VALUE "CHECKED_IN".
004400               88  BOOKING-CHECKED-OUT  VALUE "CHECKED_OU".
004500               88  BOOKING-CANCELLED    VALUE "CANCELLED ".
004600           05  BOOKING-STATUS-FLAGS REDEFINES BOOKING-STATUS.
004700               10  BOOKING-STATUS-1ST-CHAR PIC X(01).
004800               10  FILLER               PIC X(09).
004900      ******************************************************************
005000      *        RESERVED FOR FUTURE ROOMSTACK GUEST-COUNT / RATE-PLAN
005100      *        WORK.  FILLER ONLY.
005200      ******************************************************************
005300           05  FILLER                   PIC X(20).
